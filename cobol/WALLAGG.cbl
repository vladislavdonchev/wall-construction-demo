000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    WALLAGG.
000120 AUTHOR.        G K SABATINO.
000130 INSTALLATION.  GARRISON DATA CENTER - NORTH WATCH DIVISION.
000140 DATE-WRITTEN.  02/02/1989.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - GARRISON ENGINEERING USE ONLY.
000170*****************************************************************
000180*                                                               *
000190*   W A L L A G G   -   PER-PROFILE COST AGGREGATOR             *
000200*                                                               *
000210*   READS A REQUEST CARD (AN INCLUSIVE START/END DATE AND A     *
000220*   LIST OF PROFILE NUMBERS) AND, FOR EACH PROFILE NAMED,       *
000230*   TOTALS THAT PROFILE'S FEET, ICE AND COST FROM THE DAILY     *
000240*   PROGRESS FILE OVER THE REQUESTED DATE RANGE.  USED BY THE   *
000250*   PAYMASTER'S OFFICE TO SETTLE GARRISON ACCOUNTS WITHOUT      *
000260*   RERUNNING THE WHOLE SIMULATION.                             *
000270*                                                               *
000280*-----------------------------------------------------------------
000290*   CHANGE LOG                                                 *
000300*   DATE     BY   TICKET    DESCRIPTION                        *
000310*   -------- ---  --------  ------------------------------     *
000320*   02/02/89 RFT  WR-0244   ORIGINAL PROGRAM.                   * WR0244  
000330*   07/19/91 GKS  WR-0288   RE-SCANS wallprog ONCE PER PROFILE  * WR0288  
000340*                           SO THE REQUEST CARD MAY NAME ANY    * WR0288  
000350*                           NUMBER OF PROFILES IN ANY ORDER.    * WR0288  
000360*   04/03/94 GKS  WR-0315   PROFILE COUNT LIMIT NOW SHARED VIA  * WR0315  
000370*                           THE WALLSEC COPYBOOK.               * WR0315  
000380*   11/30/98 LMH  WR-0391   Y2K REVIEW STARTED.                 * WR0391  
000390*   01/08/99 LMH  WR-0399   Y2K - DATE CARD IS TEXT YYYY-MM-DD, * WR0399  
000400*                           FOUR-DIGIT YEAR ALREADY REQUIRED.   * WR0399  
000410*   09/08/05 DKW  WR-0454   ADDED AVG-FEET AND RECORD-COUNT TO  * WR0454  
000420*                           THE OUTPUT LINE.                   *  WR0454
000425*   09/03/13 TLB  WR-0516   DATA-NAMES AND PARAGRAPH NAMES      * WR0516
000426*                           LOWERCASED PER HOUSE STYLE; FEET/   * WR0516
000427*                           ICE/COST TOTALS NOW COMP-3.         * WR0516
000430*****************************************************************
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500     SELECT wallaggp ASSIGN TO "WALLAGGP"
000510            ORGANIZATION IS LINE SEQUENTIAL
000520            FILE STATUS  IS fs-wallaggp.
000530     SELECT wallprog ASSIGN TO "WALLPROG"
000540            ORGANIZATION IS SEQUENTIAL
000550            FILE STATUS  IS fs-wallprog.
000560     SELECT wallrpto ASSIGN TO "WALLRPTO"
000570            ORGANIZATION IS LINE SEQUENTIAL
000580            FILE STATUS  IS fs-wallrpto.
000590 DATA DIVISION.
000600 FILE SECTION.
000610 FD  wallaggp
000620     RECORDING MODE IS F
000630     LABEL RECORDS ARE STANDARD.
000640 01  wallaggp-rec                     PIC X(20).
000650 FD  wallprog
000660     RECORDING MODE IS F
000670     BLOCK CONTAINS 0 RECORDS
000680     LABEL RECORDS ARE STANDARD
000690     DATA RECORD IS wallprg-rec.
000700     COPY WALLPRG.
000710 FD  wallrpto
000720     RECORDING MODE IS F
000730     LABEL RECORDS ARE STANDARD.
000740 01  wallrpto-rec                     PIC X(132).
000750 WORKING-STORAGE SECTION.
000760*    MAX-PROFILES LIMIT SHARED GARRISON-WIDE.
000770     COPY WALLSEC.
000780*    PROFILE-COST-SUMMARY LAYOUT SHARED WITH ANY PROGRAM THAT
000790*    NEEDS TO READ THIS RUN'S OUTPUT BACK IN.
000800     COPY WALLCST.
000810*
000820*    FILE STATUS ITEMS - STANDALONE 77S, GARRISON SHOP STYLE.
000830*    SEE WR-0512 BELOW.
000840 77  fs-wallaggp                      PIC X(02) VALUE "00".
000850 77  fs-wallprog                      PIC X(02) VALUE "00".
000860 77  fs-wallrpto                      PIC X(02) VALUE "00".
000870*
000880*    REQUEST CARD - START DATE, END DATE, THEN ONE PROFILE
000890*    NUMBER PER LINE UNTIL END OF FILE.
000900 01  ws-request-start-text            PIC X(10).
000910 01  ws-request-start-group REDEFINES ws-request-start-text.
000920     05  ws-rs-yyyy                   PIC X(04).
000930     05  ws-rs-dash-1                 PIC X(01).
000940     05  ws-rs-mm                     PIC X(02).
000950     05  ws-rs-dash-2                 PIC X(01).
000960     05  ws-rs-dd                     PIC X(02).
000970 01  ws-request-end-text              PIC X(10).
000980 01  ws-request-end-group REDEFINES ws-request-end-text.
000990     05  ws-re-yyyy                   PIC X(04).
001000     05  ws-re-dash-1                 PIC X(01).
001010     05  ws-re-mm                     PIC X(02).
001020     05  ws-re-dash-2                 PIC X(01).
001030     05  ws-re-dd                     PIC X(02).
001040*
001050 01  ws-start-date                    PIC 9(08) VALUE ZERO.
001060 01  ws-end-date                      PIC 9(08) VALUE ZERO.
001070*
001080*    PROFILE LIST FROM THE REQUEST CARD.
001090 01  ws-profile-list-area.
001100     05  ws-profile-list-count        PIC 9(04) COMP VALUE ZERO.
001110     05  ws-profile-list-entry OCCURS cte-max-profiles TIMES
001120                               INDEXED BY ws-pl-idx
001130                               PIC 9(04).
001140     05  FILLER                       PIC X(06).
001150*
001160 01  ws-eof-sw                        PIC X(01) VALUE "N".
001170     88  ws-eof-y                             VALUE "Y".
001180     88  ws-eof-n                             VALUE "N".
001190*
001200*    ONE PROFILE'S RUNNING TOTALS WHILE wallprog IS SCANNED.
001210 01  ws-profile-total-work.
001220     05  ws-ptw-feet                  PIC S9(08)V99 COMP-3.
001230     05  ws-ptw-ice                   PIC S9(11)V99 COMP-3.
001240     05  ws-ptw-cost                  PIC S9(13)V99 COMP-3.
001250     05  ws-ptw-count                 PIC 9(07) COMP VALUE ZERO.
001290     05  FILLER                       PIC X(06).
001300*
001310 01  ws-report-heading-line.
001320     05  FILLER                       PIC X(40)
001330         VALUE "WALLAGG  -  PROFILE COST SUMMARY".
001340     05  FILLER                       PIC X(40) VALUE SPACES.
001350 01  ws-report-detail-line.
001360     05  rd-label                     PIC X(10) VALUE SPACES.
001370     05  rd-profile-id                PIC ZZZ9  VALUE SPACE.
001380     05  FILLER                       PIC X(02) VALUE SPACES.
001390     05  rd-feet                      PIC Z(06)9.99- VALUE SPACE.
001400     05  FILLER                       PIC X(02) VALUE SPACES.
001410     05  rd-ice                       PIC Z(09)9.99- VALUE SPACE.
001420     05  FILLER                       PIC X(02) VALUE SPACES.
001430     05  rd-cost                      PIC Z(11)9.99- VALUE SPACE.
001440     05  FILLER                       PIC X(02) VALUE SPACES.
001450     05  rd-avg-feet                  PIC Z(06)9.99- VALUE SPACE.
001460     05  FILLER                       PIC X(02) VALUE SPACES.
001470     05  rd-record-count              PIC Z(06)9 VALUE SPACE.
001480*
001490 01  ws-error-message                 PIC X(60) VALUE SPACES.
001500 01  ws-abort-sw                      PIC X(01) VALUE "N".
001510     88  ws-abort-run                         VALUE "Y".
001520*
001530 PROCEDURE DIVISION.
001540*
001550*    TOP OF THE RUN - READ THE REQUEST CARD, THEN SETTLE EACH NAMED
001560*    PROFILE IN TURN.  THE HEADING LINE IS WRITTEN EVEN IF THE
001570*    PROFILE LIST TURNS OUT EMPTY OF MATCHES, SO THE PAYMASTER'S
001580*    OFFICE ALWAYS GETS A REPORT SHELL BACK.
001590 0000-main-paragraph.
001600     PERFORM 1000-begin-read-request-card
001610        THRU 1000-end-read-request-card
001620     IF NOT ws-abort-run
001630         OPEN OUTPUT wallrpto
001640         MOVE ws-report-heading-line TO wallrpto-rec
001650         WRITE wallrpto-rec
001660         PERFORM 2000-begin-aggregate-one-profile
001670            THRU 2000-end-aggregate-one-profile
001680             VARYING ws-pl-idx FROM 1 BY 1
001690               UNTIL ws-pl-idx > ws-profile-list-count
001700         CLOSE wallrpto
001710     END-IF
001720     STOP RUN.
001730*
001740*-----------------------------------------------------------------
001750*    READ THE REQUEST CARD - DATES, THEN PROFILE NUMBERS.
001760*-----------------------------------------------------------------
001770 1000-begin-read-request-card.
001780     OPEN INPUT wallaggp
001790*    REQUEST CARD LAYOUT: LINE 1 START DATE, LINE 2 END DATE, THEN
001800*    ONE PROFILE NUMBER PER REMAINING LINE.
001810     READ wallaggp INTO ws-request-start-text
001820         AT END MOVE "REQUEST CARD MISSING START DATE"
001830                  TO ws-error-message
001840                PERFORM 9900-begin-abort THRU 9900-end-abort
001850     END-READ
001860     IF NOT ws-abort-run
001870         READ wallaggp INTO ws-request-end-text
001880             AT END MOVE "REQUEST CARD MISSING END DATE"
001890                      TO ws-error-message
001900                    PERFORM 9900-begin-abort
001910                       THRU 9900-end-abort
001920         END-READ
001930     END-IF
001940     IF NOT ws-abort-run
001950         PERFORM 1050-begin-validate-date-card
001960            THRU 1050-end-validate-date-card
001970     END-IF
001980     IF NOT ws-abort-run
001990         MOVE ZERO TO ws-profile-list-count
002000         SET ws-eof-n TO TRUE
002010         PERFORM 1060-begin-read-one-profile-id
002020            THRU 1060-end-read-one-profile-id
002030         PERFORM 1070-begin-store-one-profile-id
002040            THRU 1070-end-store-one-profile-id
002050             UNTIL ws-eof-y OR ws-abort-run
002060     END-IF
002070     CLOSE wallaggp
002080     IF NOT ws-abort-run AND ws-profile-list-count = ZERO
002090         MOVE "REQUEST CARD NAMES NO PROFILES"
002100           TO ws-error-message
002110         PERFORM 9900-begin-abort THRU 9900-end-abort
002120     END-IF.
002130 1000-end-read-request-card.
002140     EXIT.
002150*
002160*    START AND END DATE ARE BOTH REQUIRED AND START MUST NOT FALL
002170*    AFTER END - THE PAYMASTER'S OFFICE HAS NO USE FOR A BACKWARDS
002180*    OR OPEN-ENDED SETTLEMENT WINDOW.
002190 1050-begin-validate-date-card.
002200     IF ws-rs-dash-1 NOT = "-" OR ws-rs-dash-2 NOT = "-"
002210        OR ws-rs-yyyy NOT NUMERIC OR ws-rs-mm NOT NUMERIC
002220        OR ws-rs-dd NOT NUMERIC
002230         MOVE "START DATE NOT IN YYYY-MM-DD FORMAT"
002240           TO ws-error-message
002250         PERFORM 9900-begin-abort THRU 9900-end-abort
002260         GO TO 1050-end-validate-date-card
002270     END-IF
002280     IF ws-re-dash-1 NOT = "-" OR ws-re-dash-2 NOT = "-"
002290        OR ws-re-yyyy NOT NUMERIC OR ws-re-mm NOT NUMERIC
002300        OR ws-re-dd NOT NUMERIC
002310         MOVE "END DATE NOT IN YYYY-MM-DD FORMAT"
002320           TO ws-error-message
002330         PERFORM 9900-begin-abort THRU 9900-end-abort
002340         GO TO 1050-end-validate-date-card
002350     END-IF
002360     MOVE ws-rs-yyyy TO ws-start-date (1:4)
002370     MOVE ws-rs-mm   TO ws-start-date (5:2)
002380     MOVE ws-rs-dd   TO ws-start-date (7:2)
002390     MOVE ws-re-yyyy TO ws-end-date (1:4)
002400     MOVE ws-re-mm   TO ws-end-date (5:2)
002410     MOVE ws-re-dd   TO ws-end-date (7:2)
002420     IF ws-end-date < ws-start-date
002430         MOVE "END DATE IS BEFORE START DATE"
002440           TO ws-error-message
002450         PERFORM 9900-begin-abort THRU 9900-end-abort
002460     END-IF.
002470 1050-end-validate-date-card.
002480     EXIT.
002490*
002500*    ONE PROFILE NUMBER PER REQUEST-CARD LINE AFTER THE DATE PAIR,
002510*    READ UNTIL END OF FILE OR THE PROFILE-LIST TABLE FILLS.
002520 1060-begin-read-one-profile-id.
002530     READ wallaggp
002540         AT END SET ws-eof-y TO TRUE
002550     END-READ.
002560 1060-end-read-one-profile-id.
002570     EXIT.
002580*
002590*    STORES ONE PROFILE NUMBER IN THE REQUEST LIST - WR-0315'S
002600*    SHARED LIMIT (cte-max-profiles) IS ENFORCED HERE, NOT AT READ
002610*    TIME, SO THE ABORT MESSAGE CAN NAME THE OFFENDING CARD LINE.
002620 1070-begin-store-one-profile-id.
002630     IF wallaggp-rec NOT = SPACES
002640         IF ws-profile-list-count >= cte-max-profiles
002650             MOVE "TOO MANY PROFILES ON REQUEST CARD"
002660               TO ws-error-message
002670             PERFORM 9900-begin-abort THRU 9900-end-abort
002680             GO TO 1070-end-store-one-profile-id
002690         END-IF
002700         ADD 1 TO ws-profile-list-count
002710         SET ws-pl-idx TO ws-profile-list-count
002720         MOVE wallaggp-rec (1:4)
002730           TO ws-profile-list-entry (ws-pl-idx)
002740     END-IF
002750     PERFORM 1060-begin-read-one-profile-id
002760        THRU 1060-end-read-one-profile-id.
002770 1070-end-store-one-profile-id.
002780     EXIT.
002790*
002800*-----------------------------------------------------------------
002810*    ONE FULL PASS OF wallprog PER NAMED PROFILE.
002820*-----------------------------------------------------------------
002830 2000-begin-aggregate-one-profile.
002840     MOVE ZERO TO ws-ptw-feet ws-ptw-ice ws-ptw-cost
002850                  ws-ptw-count
002860     OPEN INPUT wallprog
002870     SET ws-eof-n TO TRUE
002880     PERFORM 2010-begin-read-progress
002890        THRU 2010-end-read-progress
002900     PERFORM 2020-begin-check-one-record
002910        THRU 2020-end-check-one-record
002920         UNTIL ws-eof-y
002930     CLOSE wallprog
002940     PERFORM 2500-begin-write-profile-line
002950        THRU 2500-end-write-profile-line.
002960 2000-end-aggregate-one-profile.
002970     EXIT.
002980*
002990*    NEXT DAILY-PROGRESS RECORD, OR SETS END-OF-FILE - wallprog IS
003000*    RE-OPENED AND RE-READ FROM THE TOP FOR EVERY PROFILE IN THE
003010*    REQUEST LIST (SEE WR-0288 ABOVE).
003020 2010-begin-read-progress.
003030     READ wallprog
003040         AT END SET ws-eof-y TO TRUE
003050     END-READ.
003060 2010-end-read-progress.
003070     EXIT.
003080*
003090*    ADDS ONE RECORD'S FEET/ICE/COST INTO THE RUNNING PROFILE TOTALS
003100*    IF IT MATCHES BOTH THE PROFILE NUMBER AND THE DATE WINDOW.
003110 2020-begin-check-one-record.
003120     IF wp-profile-id = ws-profile-list-entry (ws-pl-idx)
003130        AND wp-work-date NOT < ws-start-date
003140        AND wp-work-date NOT > ws-end-date
003150         ADD wp-feet-built        TO ws-ptw-feet
003160         ADD wp-ice-cubic-yards   TO ws-ptw-ice
003170         ADD wp-cost-gold-dragons TO ws-ptw-cost
003180         ADD 1                    TO ws-ptw-count
003190     END-IF
003200     PERFORM 2010-begin-read-progress
003210        THRU 2010-end-read-progress.
003220 2020-end-check-one-record.
003230     EXIT.
003240*
003250*    ONE OUTPUT LINE PER PROFILE IN THE REQUEST LIST, PRINTED EVEN
003260*    WHEN THE PROFILE HAD NO MATCHING RECORDS (TOTALS COME OUT
003270*    ZERO) - WR-0454 ADDED THE AVERAGE-FEET AND RECORD-COUNT
003280*    COLUMNS THE PAYMASTER'S OFFICE ASKED FOR.
003290 2500-begin-write-profile-line.
003300     MOVE ws-profile-list-entry (ws-pl-idx) TO ws-pcs-profile-id
003310     MOVE ws-ptw-feet   TO ws-pcs-total-feet
003320     MOVE ws-ptw-ice    TO ws-pcs-total-ice
003330     MOVE ws-ptw-cost   TO ws-pcs-total-cost
003340     MOVE ws-ptw-count  TO ws-pcs-record-count
003350     IF ws-ptw-count = ZERO
003360         MOVE ZERO TO ws-pcs-avg-feet
003370     ELSE
003380         COMPUTE ws-pcs-avg-feet ROUNDED
003390               = ws-ptw-feet / ws-ptw-count
003400     END-IF
003410     MOVE SPACES TO ws-report-detail-line
003420     MOVE "PROFILE"            TO rd-label
003430     MOVE ws-pcs-profile-id    TO rd-profile-id
003440     MOVE ws-pcs-total-feet    TO rd-feet
003450     MOVE ws-pcs-total-ice     TO rd-ice
003460     MOVE ws-pcs-total-cost    TO rd-cost
003470     MOVE ws-pcs-avg-feet      TO rd-avg-feet
003480     MOVE ws-pcs-record-count  TO rd-record-count
003490     MOVE ws-report-detail-line TO wallrpto-rec
003500     WRITE wallrpto-rec.
003510 2500-end-write-profile-line.
003520     EXIT.
003530*
003540*    COMMON ABORT HANDLER - SAME SHAPE AS EVERY OTHER GARRISON BATCH
003550*    PROGRAM'S, DISPLAY THE MESSAGE AND SET THE SWITCH.
003560 9900-begin-abort.
003570     DISPLAY "WALLAGG ABEND: " ws-error-message
003580     SET ws-abort-run TO TRUE.
003590 9900-end-abort.
003600     EXIT.
003610*
003620 END PROGRAM WALLAGG.
