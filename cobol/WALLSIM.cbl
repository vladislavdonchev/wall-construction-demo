000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    WALLSIM.
000120 AUTHOR.        R F TILLMAN.
000130 INSTALLATION.  GARRISON DATA CENTER - NORTH WATCH DIVISION.
000140 DATE-WRITTEN.  06/14/1984.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - GARRISON ENGINEERING USE ONLY.
000170*****************************************************************
000180*                                                               *
000190*   W A L L S I M   -   WALL-RAISING SIMULATION BATCH           *
000200*                                                               *
000210*   READS THE GARRISON WALL CONFIG (ONE PROFILE PER LINE, ONE   *
000220*   HEIGHT PER SECTION) AND THE RUN PARAMETER CARD (TEAM COUNT  *
000230*   AND START DATE), THEN RUNS THE DAY-BY-DAY RAISING UNTIL     *
000240*   EVERY SECTION REACHES THIRTY FEET.  WRITES ONE DAILY        *
000250*   PROGRESS RECORD PER SECTION PER WORKED DAY, A TEAM ACTIVITY *
000260*   LOG, AND A RUN SUMMARY REPORT.                              *
000270*                                                               *
000280*-----------------------------------------------------------------
000290*   CHANGE LOG                                                 *
000300*   DATE     BY   TICKET    DESCRIPTION                        *
000310*   -------- ---  --------  ------------------------------     *
000320*   06/14/84 RFT  WR-0118   ORIGINAL PROGRAM - REPLACES THE     * WR0118  
000330*                           HAND-POSTED RAISING LEDGER.         * WR0118  
000340*   09/02/85 RFT  WR-0151   ADDED TEAM RELIEF LINE AT EOJ.      * WR0151  
000350*   02/02/89 RFT  WR-0244   MULTIPLE PROFILES PER RUN, ADDED    * WR0244  
000360*                           TEAM-LEAD DEFAULTING.               * WR0244  
000370*   07/19/91 GKS  WR-0286   FIXED ASSIGNMENT ORDER WHEN TEAMS   * WR0286  
000380*                           OUTNUMBER OPEN SECTIONS.            * WR0286  
000390*   04/03/94 GKS  WR-0315   ICE/COST CONSTANTS MOVED TO WALLSEC * WR0315  
000400*                           COPYBOOK SO WALLRPT CAN SHARE THEM. * WR0315  
000410*   11/30/98 LMH  WR-0391   Y2K REVIEW STARTED - WORK-DATE IS   * WR0391  
000420*                           ALREADY AN 8-DIGIT FIELD.           * WR0391  
000430*   01/08/99 LMH  WR-0399   Y2K - CENTURY WINDOW NOT NEEDED,    * WR0399  
000440*                           SIGNED OFF BY GARRISON ENGINEER.    * WR0399  
000450*   09/08/05 DKW  WR-0452   RAISED MAX SECTIONS TO 3000, ADDED  * WR0452  
000460*                           TOO-MANY-SECTIONS ABORT.            * WR0452  
000470*   03/14/11 DKW  WR-0498   PARAMETER CARD NOW CARRIES START    * WR0498  
000480*                           DATE SO RERUNS NO LONGER DEFAULT    * WR0498  
000490*                           TO TODAY.                           * WR0498  
000500*   04/22/13 JMR  WR-0511   HEIGHT TOKEN MISCLASSIFIED AS BAD   * WR0511
000510*                           FORMAT INSTEAD OF OUT-OF-RANGE FOR  * WR0511
000520*                           OVERSIZE/NEGATIVE VALUES; TOKEN     * WR0511
000530*                           COPY LOOP NOW BOUNDED AT ws-token.  * WR0511
000540*   07/11/13 JMR  WR-0512   RESTORED STANDALONE 77-LEVEL FILE   * WR0512
000550*                           STATUS ITEMS IN ALL THREE PROGRAMS  * WR0512
000560*                           - WAS WRONGLY GROUPED UNDER AN 01.  * WR0512
000570*   07/11/13 JMR  WR-0513   PARAMETER CARD NUM-TEAMS NOW        * WR0513
000580*                           CHECKED AGAINST cte-max-teams - A   * WR0513
000590*                           CARD OVER 300 TEAMS WAS OVERRUNNING * WR0513
000600*                           THE ASSIGNED-TEAM TABLE.            * WR0513
000605*   09/03/13 TLB  WR-0516   DATA-NAMES AND PARAGRAPH NAMES      * WR0516
000606*                           LOWERCASED PER HOUSE STYLE; FEET/   * WR0516
000607*                           ICE/COST FIELDS (COPYBOOKS) NOW     * WR0516
000608*                           COMP-3 INSTEAD OF DISPLAY.          * WR0516
000610*****************************************************************
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM.
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT wallsimp ASSIGN TO "WALLSIMP"
000690            ORGANIZATION IS LINE SEQUENTIAL
000700            FILE STATUS  IS fs-wallsimp.
000710     SELECT wallcfgi ASSIGN TO "WALLCFGI"
000720            ORGANIZATION IS LINE SEQUENTIAL
000730            FILE STATUS  IS fs-wallcfgi.
000740     SELECT wallprog ASSIGN TO "WALLPROG"
000750            ORGANIZATION IS SEQUENTIAL
000760            FILE STATUS  IS fs-wallprog.
000770     SELECT wallteam ASSIGN TO "WALLTEAM"
000780            ORGANIZATION IS LINE SEQUENTIAL
000790            FILE STATUS  IS fs-wallteam.
000800     SELECT wallrpto ASSIGN TO "WALLRPTO"
000810            ORGANIZATION IS LINE SEQUENTIAL
000820            FILE STATUS  IS fs-wallrpto.
000830 DATA DIVISION.
000840 FILE SECTION.
000850 FD  wallsimp
000860     RECORDING MODE IS F
000870     LABEL RECORDS ARE STANDARD.
000880 01  wallsimp-rec                     PIC X(20).
000890 FD  wallcfgi
000900     RECORDING MODE IS F
000910     LABEL RECORDS ARE STANDARD.
000920 01  wallcfgi-rec                     PIC X(132).
000930 FD  wallprog
000940     RECORDING MODE IS F
000950     BLOCK CONTAINS 0 RECORDS
000960     LABEL RECORDS ARE STANDARD
000970     DATA RECORD IS wallprg-rec.
000980     COPY WALLPRG.
000990 FD  wallteam
001000     RECORDING MODE IS F
001010     LABEL RECORDS ARE STANDARD.
001020 01  wallteam-rec                     PIC X(80).
001030 FD  wallrpto
001040     RECORDING MODE IS F
001050     LABEL RECORDS ARE STANDARD.
001060 01  wallrpto-rec                     PIC X(132).
001070 WORKING-STORAGE SECTION.
001080*    SHARED PROFILE/SECTION TABLE AND RAISING CONSTANTS.
001090     COPY WALLSEC.
001100*    SHARED SIMULATION-SUMMARY LAYOUT.
001110     COPY WALLSUM.
001120*
001130*    FILE STATUS ITEMS - ONE STANDALONE 77 PER SELECT, GARRISON
001140*    SHOP STYLE (NOT GROUPED UNDER AN 01), PER WR-0512 BELOW.
001150 77  fs-wallsimp                      PIC X(02) VALUE "00".
001160 77  fs-wallcfgi                      PIC X(02) VALUE "00".
001170 77  fs-wallprog                      PIC X(02) VALUE "00".
001180 77  fs-wallteam                      PIC X(02) VALUE "00".
001190 77  fs-wallrpto                      PIC X(02) VALUE "00".
001200*
001210*    RUN PARAMETERS READ FROM wallsimp.
001220 01  ws-run-parameters.
001230     05  ws-num-teams                 PIC 9(03) COMP VALUE ZERO.
001240     05  ws-start-date                PIC 9(08) VALUE ZERO.
001250     05  FILLER                       PIC X(06).
001260*
001270*    RUNNING CALENDAR DATE, DECOMPOSED FOR THE DAY-ADVANCE LOGIC.
001280 01  ws-current-date                  PIC 9(08) VALUE ZERO.
001290 01  ws-current-date-group REDEFINES ws-current-date.
001300     05  ws-current-date-yyyy         PIC 9(04).
001310     05  ws-current-date-mm           PIC 9(02).
001320     05  ws-current-date-dd           PIC 9(02).
001330*
001340*    MONTH-LENGTH TABLE USED TO ROLL THE CALENDAR DATE FORWARD
001350*    ONE DAY AT A TIME.  FEBRUARY IS CORRECTED EACH YEAR BY THE
001360*    LEAP-YEAR CHECK BELOW.
001370 01  ws-month-days-table.
001380     05  FILLER                       PIC 9(02) VALUE 31.
001390     05  FILLER                       PIC 9(02) VALUE 28.
001400     05  FILLER                       PIC 9(02) VALUE 31.
001410     05  FILLER                       PIC 9(02) VALUE 30.
001420     05  FILLER                       PIC 9(02) VALUE 31.
001430     05  FILLER                       PIC 9(02) VALUE 30.
001440     05  FILLER                       PIC 9(02) VALUE 31.
001450     05  FILLER                       PIC 9(02) VALUE 31.
001460     05  FILLER                       PIC 9(02) VALUE 30.
001470     05  FILLER                       PIC 9(02) VALUE 31.
001480     05  FILLER                       PIC 9(02) VALUE 30.
001490     05  FILLER                       PIC 9(02) VALUE 31.
001500 01  ws-month-days-table-r REDEFINES ws-month-days-table.
001510     05  ws-month-days OCCURS 12 TIMES
001520                       INDEXED BY ws-month-idx  PIC 9(02).
001530*
001540*    LEAP-YEAR WORK FIELDS - SAME RESIDUE CHECK USED GARRISON-
001550*    WIDE FOR CALENDAR ARITHMETIC.
001560 01  ws-leap-year-work.
001570     05  ws-cte-04                    PIC 9(01) VALUE 4.
001580     05  ws-cte-100                   PIC 9(03) VALUE 100.
001590     05  ws-cte-400                   PIC 9(03) VALUE 400.
001600     05  ws-quotient-04               PIC 9(04) COMP VALUE ZERO.
001610     05  ws-quotient-100              PIC 9(04) COMP VALUE ZERO.
001620     05  ws-quotient-400               PIC 9(04) COMP VALUE ZERO.
001630     05  ws-residue-04                PIC 9(02) COMP VALUE ZERO.
001640     05  ws-residue-100               PIC 9(02) COMP VALUE ZERO.
001650     05  ws-residue-400               PIC 9(02) COMP VALUE ZERO.
001660     05  FILLER                       PIC X(06).
001670*
001680*    DAY-LOOP CONTROL.
001690 01  ws-day-loop-control.
001700     05  ws-day-num                   PIC 9(05) COMP VALUE ZERO.
001710     05  ws-incomplete-count          PIC 9(04) COMP VALUE ZERO.
001720     05  FILLER                       PIC X(06).
001730*
001740*    TEAM ASSIGNMENT LIST FOR THE DAY CURRENTLY BEING PROCESSED.
001750 01  ws-assignment-area.
001760     05  ws-assigned-count            PIC 9(03) COMP VALUE ZERO.
001770     05  ws-assigned-table OCCURS cte-max-teams TIMES
001780                           PIC 9(04) COMP.
001790     05  ws-team-seq                  PIC 9(03) COMP VALUE ZERO.
001800     05  ws-team-id                   PIC 9(03) COMP VALUE ZERO.
001810*
001820*    CONFIG PARSER WORK AREA.
001830 01  ws-config-parse-area.
001840     05  ws-cfg-line                  PIC X(132).
001850     05  ws-cfg-ptr                   PIC 9(03) COMP VALUE ZERO.
001860     05  ws-cfg-eof-sw                PIC X(01) VALUE "N".
001870         88  ws-cfg-eof-y                     VALUE "Y".
001880         88  ws-cfg-eof-n                     VALUE "N".
001890     05  ws-line-num                  PIC 9(05) COMP VALUE ZERO.
001900     05  ws-line-section-count        PIC 9(04) COMP VALUE ZERO.
001910     05  ws-token                     PIC X(10).
001920     05  ws-token-len                 PIC 9(02) COMP VALUE ZERO.
001930     05  ws-token-digit-start         PIC 9(02) COMP VALUE ZERO.
001940     05  ws-token-digit-len           PIC 9(02) COMP VALUE ZERO.
001950     05  ws-height-num                PIC 9(02) VALUE ZERO.
001960     05  ws-section-seq               PIC 9(05) COMP VALUE ZERO.
001970     05  FILLER                       PIC X(02).
001980*
001990*    GENERAL-PURPOSE "STRIP LEADING ZERO SPACES" NUMERAL EDIT
002000*    AREA - USED WHEREVER A COUNT IS SPELLED OUT IN A LOG LINE
002010*    OR REPORT LINE.
002020 01  ws-number-edit-area.
002030     05  ws-num-edit-source           PIC ZZZZ9.
002040     05  ws-num-edit-result           PIC X(05).
002050     05  ws-num-edit-ptr              PIC 9(02) COMP VALUE ZERO.
002060*
002070*    GENERAL-PURPOSE "STRIP TRAILING SPACES" TEXT EDIT AREA -
002080*    USED TO TRIM PROFILE AND SECTION NAMES FOR LOG LINES.
002090 01  ws-text-edit-area.
002100     05  ws-text-edit-source          PIC X(20).
002110     05  ws-text-edit-len             PIC 9(02) COMP VALUE ZERO.
002120     05  ws-section-name-len          PIC 9(02) COMP VALUE ZERO.
002130     05  ws-profile-name-len          PIC 9(02) COMP VALUE ZERO.
002140*
002150*    TEXT PIECES USED TO ASSEMBLE A TEAM-LOG LINE.
002160 01  ws-day-text                      PIC X(05).
002170 01  ws-team-text                     PIC X(05).
002180 01  ws-height-text                   PIC X(05).
002190*
002200*    TEAM-LOG LINE ITSELF.  THREE REDEFINITIONS OF THE SAME
002210*    STORAGE COVER THE PROGRESS, COMPLETION AND RELIEF WORDINGS.
002220 01  ws-team-log-progress-line.
002230     05  ws-tlp-text                  PIC X(74).
002240     05  FILLER                       PIC X(06).
002250 01  ws-team-log-complete-line REDEFINES ws-team-log-progress-line.
002260     05  ws-tlc-text                  PIC X(74).
002270     05  FILLER                       PIC X(06).
002280 01  ws-team-log-relieved-line REDEFINES ws-team-log-progress-line.
002290     05  ws-tlr-text                  PIC X(74).
002300     05  FILLER                       PIC X(06).
002310 01  ws-team-log-ptr                  PIC 9(02) COMP VALUE ZERO.
002320*
002330*    RUN SUMMARY REPORT LINES.
002340 01  ws-report-heading-line.
002350     05  FILLER                       PIC X(40)
002360         VALUE "WALLSIM  -  WALL RAISING RUN SUMMARY".
002370     05  FILLER                       PIC X(40) VALUE SPACES.
002380 01  ws-report-detail-line.
002390     05  FILLER                       PIC X(26) VALUE SPACES.
002400     05  rd-label                     PIC X(24) VALUE SPACES.
002410     05  rd-value                     PIC Z(11)9.99- VALUE SPACE.
002420     05  FILLER                       PIC X(18) VALUE SPACES.
002430*
002440 01  ws-error-message                 PIC X(60) VALUE SPACES.
002450 01  ws-abort-sw                      PIC X(01) VALUE "N".
002460     88  ws-abort-run                         VALUE "Y".
002470*
002480 PROCEDURE DIVISION.
002490*
002500*    TOP OF THE RUN - PULL THE PARAMETER CARD, TOKENIZE THE CONFIG,
002510*    VALIDATE IT, THEN WORK THE DAY LOOP UNTIL EVERY SECTION IS AT
002520*    TARGET HEIGHT.  NOTHING BELOW RUNS IF ANY ABORT WAS SET DURING
002530*    PARAMETER READING OR CONFIG PARSING - SEE ws-abort-sw.
002540*
002550 0000-main-paragraph.
002560     PERFORM 1000-begin-read-parameters
002570        THRU 1000-end-read-parameters
002580     PERFORM 1100-begin-parse-config
002590        THRU 1100-end-parse-config
002600     PERFORM 1200-begin-validate-config
002610        THRU 1200-end-validate-config
002620     IF NOT ws-abort-run
002630         PERFORM 2000-begin-initialize-run
002640            THRU 2000-end-initialize-run
002650         OPEN OUTPUT wallprog
002660         OPEN OUTPUT wallteam
002670         PERFORM 3000-begin-day-loop
002680            THRU 3000-end-day-loop
002690           UNTIL ws-incomplete-count = ZERO
002700         PERFORM 3900-begin-relieve-teams
002710            THRU 3900-end-relieve-teams
002720         CLOSE wallprog
002730         CLOSE wallteam
002740         PERFORM 3950-begin-build-summary
002750            THRU 3950-end-build-summary
002760     END-IF
002770     STOP RUN.
002780*
002790*-----------------------------------------------------------------
002800*    CONFIG PARSER - READS THE RUN PARAMETER CARD.
002810*-----------------------------------------------------------------
002820 1000-begin-read-parameters.
002830     OPEN INPUT wallsimp
002840*    PARAMETER CARD IS TWO LINES: TEAM COUNT, THEN START DATE.
002850*    EITHER MISSING LINE IS AN IMMEDIATE ABORT - THERE IS NO
002860*    DEFAULTING OF EITHER VALUE (SEE WR-0498 ABOVE FOR WHY START
002870*    DATE STOPPED DEFAULTING TO TODAY).
002880     READ wallsimp INTO ws-num-teams
002890         AT END MOVE "PARAMETER CARD MISSING TEAM COUNT"
002900                  TO ws-error-message
002910                PERFORM 9900-begin-abort THRU 9900-end-abort
002920     END-READ
002930     IF NOT ws-abort-run
002940         READ wallsimp INTO ws-start-date
002950             AT END MOVE "PARAMETER CARD MISSING START DATE"
002960                      TO ws-error-message
002970                    PERFORM 9900-begin-abort
002980                       THRU 9900-end-abort
002990         END-READ
003000     END-IF
003010     CLOSE wallsimp
003020     IF NOT ws-abort-run AND ws-num-teams < 1
003030         MOVE "NUM-TEAMS MUST BE AT LEAST 1" TO ws-error-message
003040         PERFORM 9900-begin-abort THRU 9900-end-abort
003050     END-IF
003060*    WR-0513 - ws-assigned-table ONLY HOLDS cte-max-teams         * WR0513
003070*    ENTRIES, SO A CARD ASKING FOR MORE THAN THAT HAS TO BE       * WR0513
003080*    TURNED AWAY HERE THE SAME AS AN OVERSIZE SECTION COUNT IS.   * WR0513
003090     IF NOT ws-abort-run AND ws-num-teams > cte-max-teams
003100         MOVE "NUM-TEAMS EXCEEDS MAXIMUM" TO ws-error-message
003110         PERFORM 9900-begin-abort THRU 9900-end-abort
003120     END-IF.
003130 1000-end-read-parameters.
003140     EXIT.
003150*
003160*-----------------------------------------------------------------
003170*    CONFIG PARSER - READS AND TOKENIZES THE WALL CONFIG FILE.
003180*-----------------------------------------------------------------
003190 1100-begin-parse-config.
003200     IF ws-abort-run
003210         GO TO 1100-end-parse-config
003220     END-IF
003230     OPEN INPUT wallcfgi
003240     PERFORM 1110-begin-read-config-line
003250        THRU 1110-end-read-config-line
003260     PERFORM 1120-begin-process-config-line
003270        THRU 1120-end-process-config-line
003280       UNTIL ws-cfg-eof-y OR ws-abort-run
003290     CLOSE wallcfgi.
003300 1100-end-parse-config.
003310     EXIT.
003320*
003330*    READS ONE CONFIG LINE AND BUMPS THE LINE COUNTER USED IN ABORT
003340*    MESSAGES BELOW (ws-line-num, FORMATTED BY 9810 WHEN NEEDED).
003350 1110-begin-read-config-line.
003360     READ wallcfgi
003370         AT END SET ws-cfg-eof-y TO TRUE
003380         NOT AT END ADD 1 TO ws-line-num
003390     END-READ.
003400 1110-end-read-config-line.
003410     EXIT.
003420*
003430*    BLANK LINES IN THE CONFIG ARE SPACER LINES BETWEEN PROFILES AND
003440*    ARE SKIPPED - ONLY A NON-BLANK LINE IS A PROFILE TO TOKENIZE.
003450 1120-begin-process-config-line.
003460     IF wallcfgi-rec NOT = SPACES
003470         PERFORM 1140-begin-parse-heights
003480            THRU 1140-end-parse-heights
003490     END-IF
003500     IF NOT ws-abort-run
003510         PERFORM 1110-begin-read-config-line
003520            THRU 1110-end-read-config-line
003530     END-IF.
003540 1120-end-process-config-line.
003550     EXIT.
003560*
003570*    ONE CONFIG LINE = ONE PROFILE.  EACH BLANK-DELIMITED TOKEN ON
003580*    THE LINE IS A SECTION'S STARTING HEIGHT, LEFT TO RIGHT.  A LINE
003590*    THAT TOKENIZES TO ZERO SECTIONS IS REJECTED BELOW - A PROFILE
003600*    WITH NO WALL TO BUILD HAS NO BUSINESS IN THE CONFIG.
003610 1140-begin-parse-heights.
003620     MOVE wallcfgi-rec       TO ws-cfg-line
003630     MOVE 1                  TO ws-cfg-ptr
003640     MOVE ZERO               TO ws-line-section-count
003650     ADD 1                   TO ws-ps-total-profiles
003660     PERFORM 1141-skip-one-space THRU 1141-end-skip-one-space
003670         UNTIL ws-cfg-ptr > 132
003680            OR ws-cfg-line (ws-cfg-ptr:1) NOT = SPACE
003690     PERFORM 1142-begin-extract-one-height
003700        THRU 1142-end-extract-one-height
003710         UNTIL ws-cfg-ptr > 132 OR ws-abort-run
003720     IF ws-line-section-count = ZERO AND NOT ws-abort-run
003730         PERFORM 9810-begin-format-line-num
003740            THRU 9810-end-format-line-num
003750         STRING "LINE "      DELIMITED BY SIZE
003760                 ws-day-text DELIMITED BY SPACE
003770                 ": NO HEIGHTS SPECIFIED" DELIMITED BY SIZE
003780            INTO ws-error-message
003790         PERFORM 9900-begin-abort THRU 9900-end-abort
003800     END-IF.
003810 1140-end-parse-heights.
003820     EXIT.
003830*
003840*    SINGLE-CHARACTER POINTER BUMP - ITS OWN PARAGRAPH SO IT CAN BE
003850*    PERFORMed THRU FROM EITHER END-OF-TOKEN SPOT IN 1140/1142.
003860 1141-skip-one-space.
003870     ADD 1 TO ws-cfg-ptr.
003880 1141-end-skip-one-space.
003890     EXIT.
003900*
003910*    PULLS ONE TOKEN OFF THE LINE (NON-SPACE RUN), VALIDATES/STORES
003920*    IT, THEN SKIPS THE SPACE RUN THAT FOLLOWS TO POSITION FOR THE
003930*    NEXT TOKEN OR END OF LINE.
003940 1142-begin-extract-one-height.
003950     MOVE SPACES TO ws-token
003960     MOVE ZERO   TO ws-token-len
003970     PERFORM 1143-begin-copy-one-char THRU 1143-end-copy-one-char
003980         UNTIL ws-cfg-ptr > 132
003990            OR ws-cfg-line (ws-cfg-ptr:1) = SPACE
004000     PERFORM 1150-begin-validate-and-store
004010        THRU 1150-end-validate-and-store
004020     PERFORM 1141-skip-one-space THRU 1141-end-skip-one-space
004030         UNTIL ws-cfg-ptr > 132
004040            OR ws-cfg-line (ws-cfg-ptr:1) NOT = SPACE.
004050 1142-end-extract-one-height.
004060     EXIT.
004070*
004080 1143-begin-copy-one-char.
004090*    WR-0511 - A TOKEN LONGER THAN ws-token WILL NEVER BE A       * WR0511
004100*    VALID HEIGHT ANYWAY, SO ONCE THE FIELD IS FULL WE STOP       * WR0511
004110*    STORING CHARACTERS BUT KEEP ADVANCING THE LINE POINTER.      * WR0511
004120     IF ws-token-len < 10
004130         ADD 1 TO ws-token-len
004140         MOVE ws-cfg-line (ws-cfg-ptr:1) TO ws-token (ws-token-len:1)
004150     END-IF
004160     ADD 1 TO ws-cfg-ptr.
004170 1143-end-copy-one-char.
004180     EXIT.
004190*
004200 1150-begin-validate-and-store.
004210*    WR-0511 - SHAPE OF THE TOKEN IS CHECKED BEFORE ITS VALUE.    * WR0511
004220*    AN OPTIONAL LEADING "-" FOLLOWED BY NOTHING BUT DIGITS IS    * WR0511
004230*    A VALID NUMBER REGARDLESS OF HOW MANY DIGITS IT HAS - ONLY   * WR0511
004240*    A 1-2 DIGIT UNSIGNED VALUE CAN POSSIBLY BE IN RANGE, SO A    * WR0511
004250*    SIGN OR A 3RD DIGIT MEANS OUT OF RANGE, NOT BAD FORMAT.      * WR0511
004260     PERFORM 9810-begin-format-line-num
004270        THRU 9810-end-format-line-num
004280     IF ws-token-len = ZERO
004290         GO TO 1150-end-validate-and-store
004300     END-IF
004310*    A LEADING "-" JUST SHIFTS WHERE THE DIGIT RUN STARTS AND HOW
004320*    LONG IT IS - THE ACTUAL SIGN TEST HAPPENS FURTHER DOWN.
004330     IF ws-token (1:1) = "-"
004340         MOVE 2 TO ws-token-digit-start
004350         COMPUTE ws-token-digit-len = ws-token-len - 1
004360     ELSE
004370         MOVE 1 TO ws-token-digit-start
004380         MOVE ws-token-len TO ws-token-digit-len
004390     END-IF
004400     IF ws-token-digit-len = ZERO
004410        OR ws-token (ws-token-digit-start:ws-token-digit-len)
004420           NOT NUMERIC
004430         STRING "LINE " DELIMITED BY SIZE
004440                ws-day-text DELIMITED BY SPACE
004450                ": INVALID NUMBER FORMAT" DELIMITED BY SIZE
004460           INTO ws-error-message
004470         PERFORM 9900-begin-abort THRU 9900-end-abort
004480         GO TO 1150-end-validate-and-store
004490     END-IF
004500     IF ws-token (1:1) = "-"
004510        OR ws-token-digit-len > 2
004520         STRING "LINE " DELIMITED BY SIZE
004530                ws-day-text DELIMITED BY SPACE
004540                ": HEIGHT " DELIMITED BY SIZE
004550                ws-token (1:ws-token-len) DELIMITED BY SPACE
004560                " OUT OF RANGE (0-30)" DELIMITED BY SIZE
004570           INTO ws-error-message
004580         PERFORM 9900-begin-abort THRU 9900-end-abort
004590         GO TO 1150-end-validate-and-store
004600     END-IF
004610     MOVE ws-token (1:ws-token-len) TO ws-height-num
004620     IF ws-height-num > cte-target-height
004630         MOVE ws-height-num TO ws-num-edit-source
004640         PERFORM 9800-begin-trim-number THRU 9800-end-trim-number
004650         STRING "LINE " DELIMITED BY SIZE
004660                ws-day-text DELIMITED BY SPACE
004670                ": HEIGHT " DELIMITED BY SIZE
004680                ws-num-edit-result DELIMITED BY SPACE
004690                " OUT OF RANGE (0-30)" DELIMITED BY SIZE
004700           INTO ws-error-message
004710         PERFORM 9900-begin-abort THRU 9900-end-abort
004720         GO TO 1150-end-validate-and-store
004730     END-IF
004740     PERFORM 1180-begin-store-section THRU 1180-end-store-section.
004750 1150-end-validate-and-store.
004760     EXIT.
004770*
004780 1180-begin-store-section.
004790     ADD 1 TO ws-line-section-count
004800     IF ws-line-section-count > cte-max-sections-per-profile
004810         PERFORM 9810-begin-format-line-num
004820            THRU 9810-end-format-line-num
004830         STRING "LINE " DELIMITED BY SIZE
004840                ws-day-text DELIMITED BY SPACE
004850                ": TOO MANY SECTIONS" DELIMITED BY SIZE
004860           INTO ws-error-message
004870         PERFORM 9900-begin-abort THRU 9900-end-abort
004880         GO TO 1180-end-store-section
004890     END-IF
004900     IF ws-ps-total-entries >= cte-max-sections
004910         MOVE "TOO MANY SECTIONS FOR THIS RUN - SEE WALLSEC"
004920           TO ws-error-message
004930         PERFORM 9900-begin-abort THRU 9900-end-abort
004940         GO TO 1180-end-store-section
004950     END-IF
004960*    WR-0515 NOTE - THIS COUNTER IS GLOBAL ACROSS THE WHOLE CONFIG,
004970*    NOT PER PROFILE, SO SECTION-ID IS UNIQUE RUN-WIDE.  WALLRPT
004980*    RELIES ON THAT WHEN IT REBUILDS SECTION NAMES (SEE WALLRPT'S
004990*    1500-begin-load-section-names).
005000     ADD 1 TO ws-ps-total-entries
005010     SET ws-ps-idx TO ws-ps-total-entries
005020     ADD 1 TO ws-section-seq
005030     MOVE ws-ps-total-profiles   TO ws-ps-profile-id (ws-ps-idx)
005040     MOVE ws-height-num          TO ws-ps-initial-height
005050                                    (ws-ps-idx)
005060     MOVE ws-height-num          TO ws-ps-current-height
005070                                    (ws-ps-idx)
005080     IF ws-height-num >= cte-target-height
005090         SET ws-ps-is-complete (ws-ps-idx) TO TRUE
005100     ELSE
005110         SET ws-ps-not-complete (ws-ps-idx) TO TRUE
005120     END-IF
005130     MOVE ws-ps-total-entries    TO ws-ps-section-id (ws-ps-idx)
005140     MOVE ws-ps-total-profiles   TO ws-num-edit-source
005150     PERFORM 9800-begin-trim-number THRU 9800-end-trim-number
005160     STRING "Profile " DELIMITED BY SIZE
005170            ws-num-edit-result DELIMITED BY SPACE
005180        INTO ws-ps-profile-name (ws-ps-idx)
005190     STRING "Team Lead " DELIMITED BY SIZE
005200            ws-num-edit-result DELIMITED BY SPACE
005210        INTO ws-ps-team-lead (ws-ps-idx)
005220     MOVE ws-line-section-count  TO ws-num-edit-source
005230     PERFORM 9800-begin-trim-number THRU 9800-end-trim-number
005240     STRING "Section " DELIMITED BY SIZE
005250            ws-num-edit-result DELIMITED BY SPACE
005260        INTO ws-ps-section-name (ws-ps-idx).
005270 1180-end-store-section.
005280     EXIT.
005290*
005300*
005310*    -----------------------------------------------------------------
005320*    A CONFIG FILE THAT TOKENIZED CLEAN BUT NEVER STORED A SECTION
005330*    (E.G. EMPTY FILE) STILL HAS TO BE CAUGHT HERE - 1140 ONLY CHECKS
005340*    PER-LINE, THIS CHECKS THE WHOLE RUN.
005350*    -----------------------------------------------------------------
005360 1200-begin-validate-config.
005370     IF NOT ws-abort-run AND ws-ps-total-entries = ZERO
005380         MOVE "NO PROFILES FOUND IN CONFIG" TO ws-error-message
005390         PERFORM 9900-begin-abort THRU 9900-end-abort
005400     END-IF.
005410 1200-end-validate-config.
005420     EXIT.
005430*
005440*-----------------------------------------------------------------
005450*    WALL SIMULATOR - RUN INITIALIZATION.
005460*-----------------------------------------------------------------
005470 2000-begin-initialize-run.
005480     MOVE ZERO            TO ws-day-num
005490     MOVE ws-start-date   TO ws-current-date
005500     MOVE ZERO            TO ws-sum-total-ice
005510     MOVE ZERO            TO ws-sum-total-cost
005520     PERFORM 3400-begin-recompute-incomplete
005530        THRU 3400-end-recompute-incomplete.
005540 2000-end-initialize-run.
005550     EXIT.
005560*
005570*-----------------------------------------------------------------
005580*    WALL SIMULATOR - ONE ITERATION OF THE DAY LOOP.
005590*-----------------------------------------------------------------
005600 3000-begin-day-loop.
005610     IF ws-day-num NOT = ZERO
005620         PERFORM 3050-begin-increment-date
005630            THRU 3050-end-increment-date
005640     END-IF
005650     ADD 1 TO ws-day-num
005660     PERFORM 3100-begin-assign-teams
005670        THRU 3100-end-assign-teams
005680     PERFORM 3200-begin-process-teams
005690        THRU 3200-end-process-teams
005700     PERFORM 3400-begin-recompute-incomplete
005710        THRU 3400-end-recompute-incomplete.
005720 3000-end-day-loop.
005730     EXIT.
005740*
005750*    ROLLS ws-current-date FORWARD ONE CALENDAR DAY, CARRYING INTO
005760*    THE MONTH AND YEAR AS NEEDED.  FEBRUARY'S LENGTH IS RE-CHECKED
005770*    EVERY CALL SINCE THE YEAR MAY HAVE JUST TURNED OVER.
005780 3050-begin-increment-date.
005790     PERFORM 3060-begin-check-leap-year
005800        THRU 3060-end-check-leap-year
005810     ADD 1 TO ws-current-date-dd
005820     IF ws-current-date-dd >
005830              ws-month-days (ws-current-date-mm)
005840         MOVE 1 TO ws-current-date-dd
005850         ADD 1 TO ws-current-date-mm
005860         IF ws-current-date-mm > 12
005870             MOVE 1 TO ws-current-date-mm
005880             ADD 1 TO ws-current-date-yyyy
005890         END-IF
005900     END-IF.
005910 3050-end-increment-date.
005920     EXIT.
005930*
005940*    STANDARD GREGORIAN RULE: DIVISIBLE BY 4 AND NOT BY 100, OR
005950*    DIVISIBLE BY 400, IS A LEAP YEAR.  REMAINDERS ONLY - NO DATE
005960*    INTRINSIC IS USED, GARRISON SHOP STYLE.
005970 3060-begin-check-leap-year.
005980     DIVIDE ws-cte-04  INTO ws-current-date-yyyy
005990         GIVING ws-quotient-04   REMAINDER ws-residue-04
006000     DIVIDE ws-cte-100 INTO ws-current-date-yyyy
006010         GIVING ws-quotient-100  REMAINDER ws-residue-100
006020     DIVIDE ws-cte-400 INTO ws-current-date-yyyy
006030         GIVING ws-quotient-400  REMAINDER ws-residue-400
006040     IF (ws-residue-04  = ZERO AND ws-residue-100 NOT = ZERO)
006050        OR ws-residue-400 = ZERO
006060         MOVE 29 TO ws-month-days (2)
006070     ELSE
006080         MOVE 28 TO ws-month-days (2)
006090     END-IF.
006100 3060-end-check-leap-year.
006110     EXIT.
006120*
006130*    BUILDS TODAY'S WORK LIST - ONE ENTRY PER INCOMPLETE SECTION, IN
006140*    TABLE ORDER, UP TO ws-num-teams OF THEM.  A TEAM WITH NO
006150*    INCOMPLETE SECTION LEFT TO HAND IT SIMPLY GOES UNASSIGNED TODAY.
006160 3100-begin-assign-teams.
006170     MOVE ZERO TO ws-assigned-count
006180     PERFORM 3110-begin-scan-one-section
006190        THRU 3110-end-scan-one-section
006200         VARYING ws-ps-idx FROM 1 BY 1
006210           UNTIL ws-ps-idx > ws-ps-total-entries
006220              OR ws-assigned-count NOT LESS THAN ws-num-teams.
006230 3100-end-assign-teams.
006240     EXIT.
006250*
006260*    ADDS THIS SECTION TO TODAY'S WORK LIST IF IT IS NOT YET AT
006270*    TARGET HEIGHT - COMPLETE SECTIONS ARE SIMPLY SKIPPED OVER.
006280 3110-begin-scan-one-section.
006290     IF ws-ps-not-complete (ws-ps-idx)
006300         ADD 1 TO ws-assigned-count
006310         MOVE ws-ps-idx TO ws-assigned-table (ws-assigned-count)
006320     END-IF.
006330 3110-end-scan-one-section.
006340     EXIT.
006350*
006360*    ONE TEAM, ONE SECTION, ONE FOOT A DAY - WORKS DOWN THE LIST
006370*    3100 JUST BUILT.
006380 3200-begin-process-teams.
006390     PERFORM 3210-begin-process-one-team
006400        THRU 3210-end-process-one-team
006410         VARYING ws-team-seq FROM 1 BY 1
006420           UNTIL ws-team-seq > ws-assigned-count.
006430 3200-end-process-teams.
006440     EXIT.
006450*
006460*    TEAM NUMBERS ARE ZERO-BASED IN THE LOG (ws-team-seq IS 1-BASED
006470*    SINCE IT DRIVES THE ASSIGNMENT TABLE SUBSCRIPT).
006480 3210-begin-process-one-team.
006490     COMPUTE ws-team-id = ws-team-seq - 1
006500     MOVE ws-assigned-table (ws-team-seq) TO ws-ps-idx
006510     PERFORM 3220-begin-build-one-foot
006520        THRU 3220-end-build-one-foot.
006530 3210-end-process-one-team.
006540     EXIT.
006550*
006560*    ONE TEAM RAISES ONE FOOT OF ICE ON ITS ASSIGNED SECTION, LOGS
006570*    THE ICE/COST, SAVES THE DAILY-PROGRESS RECORD, WRITES THE TEAM
006580*    LOG LINE, THEN CHECKS WHETHER THE SECTION JUST TOPPED OUT.
006590 3220-begin-build-one-foot.
006600     ADD 1 TO ws-ps-current-height (ws-ps-idx)
006610     PERFORM 3230-begin-calculate-ice-cost
006620        THRU 3230-end-calculate-ice-cost
006630     PERFORM 3300-begin-save-progress
006640        THRU 3300-end-save-progress
006650     PERFORM 3240-begin-write-team-log
006660        THRU 3240-end-write-team-log
006670*    THIS FOOT TOPPED THE SECTION OUT - WRITE THE COMPLETION WORDING
006680*    (NO HEIGHT FIGURE NEEDED, THE SECTION IS DONE).
006690     IF ws-ps-current-height (ws-ps-idx) >= cte-target-height
006700         SET ws-ps-is-complete (ws-ps-idx) TO TRUE
006710     END-IF.
006720 3220-end-build-one-foot.
006730     EXIT.
006740*
006750*-----------------------------------------------------------------
006760*    ICE USAGE CALCULATOR - ONE FOOT, ONE SECTION, ONE DAY.
006770*-----------------------------------------------------------------
006780 3230-begin-calculate-ice-cost.
006790     MOVE 1.00 TO wp-feet-built
006800     COMPUTE wp-ice-cubic-yards
006810           = wp-feet-built * cte-ice-per-foot
006820     COMPUTE wp-cost-gold-dragons
006830           = wp-ice-cubic-yards * cte-cost-per-yard.
006840 3230-end-calculate-ice-cost.
006850     EXIT.
006860*
006870*    WRITES THE HUMAN-READABLE TEAM LOG LINE - WORDING DIFFERS
006880*    DEPENDING ON WHETHER THIS FOOT COMPLETED THE SECTION.
006890 3240-begin-write-team-log.
006900     MOVE ws-day-num TO ws-num-edit-source
006910     PERFORM 9800-begin-trim-number THRU 9800-end-trim-number
006920     MOVE ws-num-edit-result TO ws-day-text
006930     MOVE ws-team-id TO ws-num-edit-source
006940     PERFORM 9800-begin-trim-number THRU 9800-end-trim-number
006950     MOVE ws-num-edit-result TO ws-team-text
006960     MOVE ws-ps-section-name (ws-ps-idx) TO ws-text-edit-source
006970     PERFORM 9850-begin-trim-text THRU 9850-end-trim-text
006980     MOVE ws-text-edit-len TO ws-section-name-len
006990     MOVE ws-ps-profile-name (ws-ps-idx) TO ws-text-edit-source
007000     PERFORM 9850-begin-trim-text THRU 9850-end-trim-text
007010     MOVE ws-text-edit-len TO ws-profile-name-len
007020     MOVE SPACES TO ws-team-log-progress-line
007030     MOVE 1 TO ws-team-log-ptr
007040     IF ws-ps-current-height (ws-ps-idx) >= cte-target-height
007050         STRING "Day "    DELIMITED BY SIZE
007060                ws-day-text DELIMITED BY SPACE
007070                ": Team " DELIMITED BY SIZE
007080                ws-team-text DELIMITED BY SPACE
007090                " completed " DELIMITED BY SIZE
007100                ws-ps-section-name (ws-ps-idx)
007110                   (1:ws-section-name-len) DELIMITED BY SIZE
007120                " (" DELIMITED BY SIZE
007130                ws-ps-profile-name (ws-ps-idx)
007140                   (1:ws-profile-name-len) DELIMITED BY SIZE
007150                ")" DELIMITED BY SIZE
007160           INTO ws-tlc-text WITH POINTER ws-team-log-ptr
007170         MOVE ws-team-log-complete-line TO wallteam-rec
007180     ELSE
007190*    STILL SHORT OF TARGET - THE PROGRESS WORDING NAMES THE HEIGHT
007200*    REACHED SO FAR OUT OF THE 30-FOOT TARGET.
007210         MOVE ws-ps-current-height (ws-ps-idx) TO
007220              ws-num-edit-source
007230         PERFORM 9800-begin-trim-number
007240            THRU 9800-end-trim-number
007250         MOVE ws-num-edit-result TO ws-height-text
007260         STRING "Day "    DELIMITED BY SIZE
007270                ws-day-text DELIMITED BY SPACE
007280                ": Team " DELIMITED BY SIZE
007290                ws-team-text DELIMITED BY SPACE
007300                " worked on " DELIMITED BY SIZE
007310                ws-ps-section-name (ws-ps-idx)
007320                   (1:ws-section-name-len) DELIMITED BY SIZE
007330                " (" DELIMITED BY SIZE
007340                ws-ps-profile-name (ws-ps-idx)
007350                   (1:ws-profile-name-len) DELIMITED BY SIZE
007360                ") - " DELIMITED BY SIZE
007370                ws-height-text DELIMITED BY SPACE
007380                "/30 ft" DELIMITED BY SIZE
007390           INTO ws-tlp-text WITH POINTER ws-team-log-ptr
007400         MOVE ws-team-log-progress-line TO wallteam-rec
007410     END-IF
007420     WRITE wallteam-rec.
007430 3240-end-write-team-log.
007440     EXIT.
007450*
007460*-----------------------------------------------------------------
007470*    WALL SIMULATOR - SAVE ONE DAILY-PROGRESS RECORD.
007480*-----------------------------------------------------------------
007490 3300-begin-save-progress.
007500     MOVE ws-ps-section-id (ws-ps-idx)  TO wp-section-id
007510     MOVE ws-ps-profile-id (ws-ps-idx)  TO wp-profile-id
007520     MOVE ws-current-date               TO wp-work-date
007530     MOVE ws-day-num                    TO wp-day-num
007540*    wp-notes IS A FREE-TEXT FIELD CARRIED OVER FROM THE ORIGINAL
007550*    HAND-POSTED LEDGER ERA - THE BATCH HAS NOTHING VARIABLE TO SAY
007560*    HERE SINCE THE RUN IS SIMULATED, NOT FIELD-REPORTED.
007570     MOVE "Simulated construction"      TO wp-notes
007580     WRITE wallprg-rec
007590     ADD wp-ice-cubic-yards             TO ws-sum-total-ice
007600     ADD wp-cost-gold-dragons           TO ws-sum-total-cost.
007610 3300-end-save-progress.
007620     EXIT.
007630*
007640*    RE-COUNTS HOW MANY SECTIONS ARE STILL SHORT OF TARGET HEIGHT.
007650*    THE DAY LOOP IN 0000-main-paragraph STOPS WHEN THIS HITS ZERO.
007660 3400-begin-recompute-incomplete.
007670     MOVE ZERO TO ws-incomplete-count
007680     PERFORM 3410-begin-count-one-section
007690        THRU 3410-end-count-one-section
007700         VARYING ws-ps-idx FROM 1 BY 1
007710           UNTIL ws-ps-idx > ws-ps-total-entries.
007720 3400-end-recompute-incomplete.
007730     EXIT.
007740*
007750*    ONE TALLY PER CALL - ADDS TO THE RUNNING INCOMPLETE COUNT IF
007760*    THIS SECTION STILL HAS FEET LEFT TO RAISE.
007770 3410-begin-count-one-section.
007780     IF ws-ps-not-complete (ws-ps-idx)
007790         ADD 1 TO ws-incomplete-count
007800     END-IF.
007810 3410-end-count-one-section.
007820     EXIT.
007830*
007840*-----------------------------------------------------------------
007850*    END OF JOB - RELIEVE THE TEAMS AND PRINT THE SUMMARY.
007860*-----------------------------------------------------------------
007870 3900-begin-relieve-teams.
007880     OPEN EXTEND wallteam
007890     PERFORM 3910-begin-relieve-one-team
007900        THRU 3910-end-relieve-one-team
007910         VARYING ws-team-id FROM 0 BY 1
007920           UNTIL ws-team-id >= ws-num-teams
007930     CLOSE wallteam.
007940 3900-end-relieve-teams.
007950     EXIT.
007960*
007970*    ONE "TEAM N: RELIEVED" LINE PER TEAM, WRITTEN AFTER THE LAST
007980*    WORKING DAY SO THE LOG SHOWS THE WHOLE CREW STOOD DOWN.
007990 3910-begin-relieve-one-team.
008000     MOVE ws-team-id TO ws-num-edit-source
008010     PERFORM 9800-begin-trim-number THRU 9800-end-trim-number
008020     MOVE SPACES TO ws-team-log-relieved-line
008030     MOVE 1 TO ws-team-log-ptr
008040     STRING "Team "    DELIMITED BY SIZE
008050            ws-num-edit-result DELIMITED BY SPACE
008060            ": relieved" DELIMITED BY SIZE
008070       INTO ws-tlr-text WITH POINTER ws-team-log-ptr
008080     MOVE ws-team-log-relieved-line TO wallteam-rec
008090     WRITE wallteam-rec.
008100 3910-end-relieve-one-team.
008110     EXIT.
008120*
008130*    FOUR-LINE RUN SUMMARY - TOTAL DAYS, TOTAL SECTIONS, TOTAL ICE,
008140*    TOTAL COST - WRITTEN ONCE AT END OF JOB.  ws-sum-total-ice AND
008150*    ws-sum-total-cost WERE ACCUMULATED ALL ALONG IN 3300.
008160 3950-begin-build-summary.
008170     MOVE ws-day-num           TO ws-sum-total-days
008180     MOVE ws-ps-total-entries  TO ws-sum-total-sections
008190     OPEN OUTPUT wallrpto
008200     MOVE ws-report-heading-line TO wallrpto-rec
008210     WRITE wallrpto-rec
008220     MOVE SPACES TO wallrpto-rec
008230     WRITE wallrpto-rec
008240     MOVE SPACES       TO ws-report-detail-line
008250*    FOUR DETAIL LINES, SAME PATTERN EACH: CLEAR THE LINE, DROP IN
008260*    THE LABEL AND EDITED VALUE, WRITE.  rd-value'S PIC HANDLES BOTH
008270*    THE DAY/SECTION COUNTS AND THE ICE/COST AMOUNTS.
008280     MOVE "TOTAL DAYS"        TO rd-label
008290     MOVE ws-sum-total-days   TO rd-value
008300     MOVE ws-report-detail-line TO wallrpto-rec
008310     WRITE wallrpto-rec
008320     MOVE SPACES       TO ws-report-detail-line
008330     MOVE "TOTAL SECTIONS"    TO rd-label
008340     MOVE ws-sum-total-sections TO rd-value
008350     MOVE ws-report-detail-line TO wallrpto-rec
008360     WRITE wallrpto-rec
008370     MOVE SPACES       TO ws-report-detail-line
008380     MOVE "TOTAL ICE (CU YD)"  TO rd-label
008390     MOVE ws-sum-total-ice    TO rd-value
008400     MOVE ws-report-detail-line TO wallrpto-rec
008410     WRITE wallrpto-rec
008420     MOVE SPACES       TO ws-report-detail-line
008430     MOVE "TOTAL COST (DRAGONS)" TO rd-label
008440     MOVE ws-sum-total-cost   TO rd-value
008450     MOVE ws-report-detail-line TO wallrpto-rec
008460     WRITE wallrpto-rec
008470     CLOSE wallrpto.
008480 3950-end-build-summary.
008490     EXIT.
008500*
008510*-----------------------------------------------------------------
008520*    SHARED UTILITY PARAGRAPHS.
008530*-----------------------------------------------------------------
008540 9800-begin-trim-number.
008550     MOVE 1 TO ws-num-edit-ptr
008560     PERFORM 9801-begin-skip-edit-space
008570        THRU 9801-end-skip-edit-space
008580         UNTIL ws-num-edit-ptr > 5
008590            OR ws-num-edit-source (ws-num-edit-ptr:1)
008600                  NOT = SPACE
008610     MOVE SPACES TO ws-num-edit-result
008620     MOVE ws-num-edit-source (ws-num-edit-ptr:)
008630       TO ws-num-edit-result.
008640 9800-end-trim-number.
008650     EXIT.
008660*
008670*    POINTER BUMP FOR THE LEADING-SPACE SCAN IN 9800 ABOVE.
008680 9801-begin-skip-edit-space.
008690     ADD 1 TO ws-num-edit-ptr.
008700 9801-end-skip-edit-space.
008710     EXIT.
008720*
008730*    REUSES ws-day-text TO CARRY THE CURRENT CONFIG LINE NUMBER INTO
008740*    AN ABORT MESSAGE - SAME FIVE-BYTE EDIT FIELD THE DAY-NUMBER AND
008750*    TEAM-NUMBER LOG TEXT USE, JUST BORROWED FOR A DIFFERENT NUMBER.
008760 9810-begin-format-line-num.
008770     MOVE ws-line-num TO ws-num-edit-source
008780     PERFORM 9800-begin-trim-number THRU 9800-end-trim-number
008790     MOVE ws-num-edit-result TO ws-day-text.
008800 9810-end-format-line-num.
008810     EXIT.
008820*
008830*    BACKS UP FROM THE END OF A 20-BYTE NAME FIELD UNTIL IT FINDS A
008840*    NON-SPACE, LEAVING ws-text-edit-len SET TO THE TRIMMED LENGTH
008850*    FOR A REFERENCE-MODIFIED STRING DELIMITER.
008860 9850-begin-trim-text.
008870     MOVE 20 TO ws-text-edit-len
008880     PERFORM 9860-begin-back-up-one THRU 9860-end-back-up-one
008890         UNTIL ws-text-edit-len = ZERO
008900            OR ws-text-edit-source (ws-text-edit-len:1)
008910                  NOT = SPACE.
008920 9850-end-trim-text.
008930     EXIT.
008940*
008950*    POINTER BACKUP FOR THE TRAILING-SPACE SCAN IN 9850 ABOVE.
008960 9860-begin-back-up-one.
008970     SUBTRACT 1 FROM ws-text-edit-len.
008980 9860-end-back-up-one.
008990     EXIT.
009000*
009010*
009020*    -----------------------------------------------------------------
009030*    COMMON ABORT HANDLER - DISPLAYS WHATEVER ws-error-message THE
009040*    CALLER SET AND FLIPS THE ABORT SWITCH SO 0000-main-paragraph
009050*    SKIPS THE REST OF THE RUN.  NO JCL RETURN-CODE SET HERE - THE
009060*    OPERATOR READS THE SYSOUT LINE, SAME AS EVERY OTHER GARRISON
009070*    BATCH JOB.
009080*    -----------------------------------------------------------------
009090 9900-begin-abort.
009100     DISPLAY "WALLSIM ABEND: " ws-error-message
009110     SET ws-abort-run TO TRUE.
009120 9900-end-abort.
009130     EXIT.
009140*
009150 END PROGRAM WALLSIM.
