000100*****************************************************************
000200*  WALLSEC.CPY                                                 *
000300*  WALL PROFILE / SECTION WORK TABLE  -  WALL-RAISING BATCH     *
000400*  HOLDS THE PARSED CONFIG (ONE ENTRY PER SECTION) FOR THE      *
000500*  DURATION OF ONE RUN.  COPIED INTO WALLSIM, WALLAGG, AND      *
000510*  (AS OF WR-0515) WALLRPT.                                     *
000600*-----------------------------------------------------------------
000700*  CHANGE LOG                                                  *
000800*  DATE     BY   TICKET    DESCRIPTION                         *
000900*  -------- ---  --------  -------------------------------     *
001000*  06/14/84 RFT  WR-0118   ORIGINAL LAYOUT - NORTH GARRISON     * WR0118
001100*  02/02/89 RFT  WR-0244   ADDED TEAM-LEAD, RAISED TABLE SIZE   * WR0244
001200*  01/08/99 LMH  WR-0399   Y2K - WORK-DATE CONFIRMED 8-DIGIT    * WR0399
001300*  09/08/05 DKW  WR-0452   RAISED MAX SECTIONS TO 3000          * WR0452
001350*  07/11/13 JMR  WR-0515   NOTED WALLRPT NOW COPIES THIS BOOK   * WR0515
001360*                          TOO (TO REBUILD SECTION NAMES).      * WR0515
001370*  09/03/13 TLB  WR-0516   LOWERCASED DATA-NAMES, 78-LEVELS,    * WR0516
001380*    AND CONDITION-NAMES PER HOUSE STYLE.                      * WR0516
001400*****************************************************************
001500*    CONSTANTS GOVERNING THE BATCH - DO NOT CHANGE WITHOUT      *
001600*    CLEARING IT WITH THE GARRISON ENGINEER.                    *
001700 78  cte-max-profiles                        VALUE 500.
001800 78  cte-max-sections                        VALUE 3000.
001900 78  cte-max-sections-per-profile            VALUE 2000.
002000 78  cte-max-teams                           VALUE 300.
002100 78  cte-target-height                       VALUE 30.
002200 78  cte-ice-per-foot                        VALUE 195.
002300 78  cte-cost-per-yard                       VALUE 1900.
002400*
002500*    ONE ENTRY PER WALL SECTION, IN CONFIG/CREATION ORDER.
002600 01  ws-profile-section-table.
002700     05  ws-ps-entry  OCCURS cte-max-sections TIMES
002800                      INDEXED BY ws-ps-idx.
002900         10  ws-ps-profile-id         PIC 9(04).
003000         10  ws-ps-profile-name       PIC X(20).
003100         10  ws-ps-team-lead          PIC X(20).
003200         10  ws-ps-section-id         PIC 9(05).
003300         10  ws-ps-section-name       PIC X(20).
003400         10  ws-ps-initial-height     PIC 9(02).
003500         10  ws-ps-current-height     PIC 9(02).
003600         10  ws-ps-complete-sw        PIC X(01) VALUE 'N'.
003700             88  ws-ps-is-complete            VALUE 'Y'.
003800             88  ws-ps-not-complete           VALUE 'N'.
003900         10  FILLER                   PIC X(07).
004000*
004100*    HIGH-WATER MARKS SET WHILE THE CONFIG IS PARSED.
004200 01  ws-section-table-control.
004300     05  ws-ps-total-entries          PIC 9(04) COMP VALUE ZERO.
004400     05  ws-ps-total-profiles         PIC 9(03) COMP VALUE ZERO.
004500     05  FILLER                       PIC X(06).
