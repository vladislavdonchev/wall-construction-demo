000100*****************************************************************
000200*  WALLCST.CPY                                                 *
000300*  PROFILE COST SUMMARY - WALL-RAISING BATCH                   *
000400*  ONE ENTRY PER PROFILE REQUESTED OF WALLAGG, FOR THE         *
000500*  REQUESTED INCLUSIVE DATE RANGE.                             *
000600*-----------------------------------------------------------------
000700*  CHANGE LOG                                                  *
000800*  DATE     BY   TICKET    DESCRIPTION                         *
000900*  -------- ---  --------  -------------------------------     *
001000*  02/02/89 RFT  WR-0244   ORIGINAL LAYOUT                     *  WR0244  
001100*  09/08/05 DKW  WR-0452   ADDED RECORD-COUNT, AVG-FEET         * WR0452
001110*  09/03/13 TLB  WR-0516   ALL FOUR AMOUNT FIELDS RECAST        * WR0516
001120*    COMP-3, LOWERCASED DATA-NAMES PER HOUSE STYLE.             * WR0516
001200*****************************************************************
001300 01  ws-profile-cost-summary.
001400     05  ws-pcs-profile-id            PIC 9(04).
001500     05  ws-pcs-total-feet            PIC S9(08)V99 COMP-3.
001600     05  ws-pcs-total-ice             PIC S9(11)V99 COMP-3.
001700     05  ws-pcs-total-cost            PIC S9(13)V99 COMP-3.
001800     05  ws-pcs-avg-feet              PIC S9(08)V99 COMP-3.
001900     05  ws-pcs-record-count          PIC 9(07).
002000     05  FILLER                       PIC X(08).
