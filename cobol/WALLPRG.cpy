000100*****************************************************************
000200*  WALLPRG.CPY                                                 *
000300*  DAILY PROGRESS RECORD - WALL-RAISING BATCH                  *
000400*  ONE RECORD WRITTEN PER SECTION PER DAY A TEAM WORKED IT.    *
000500*  WRITTEN BY WALLSIM, READ BY WALLRPT AND WALLAGG.            *
000600*-----------------------------------------------------------------
000700*  CHANGE LOG                                                  *
000800*  DATE     BY   TICKET    DESCRIPTION                         *
000900*  -------- ---  --------  -------------------------------     *
001000*  06/14/84 RFT  WR-0118   ORIGINAL LAYOUT                     *  WR0118  
001100*  02/02/89 RFT  WR-0244   ADDED DAY-NUM FOR REPORT MAPPING    *  WR0244  
001200*  01/08/99 LMH  WR-0399   Y2K - WORK-DATE CONFIRMED 8-DIGIT    * WR0399
001210*  09/03/13 TLB  WR-0516   FEET/ICE/COST RECAST COMP-3, PER      * WR0516
001220*    STANDARD SHOP PRACTICE FOR SIGNED AMOUNT FIELDS;            * WR0516
001230*    DATA-NAMES LOWERCASED TO MATCH HOUSE STYLE.                 * WR0516
001300*****************************************************************
001400 01  wallprg-rec.
001500     05  wp-section-id            PIC 9(05).
001600     05  wp-profile-id            PIC 9(04).
001700     05  wp-work-date             PIC 9(08).
001800         88  wp-work-date-unset          VALUE ZERO.
001900     05  wp-day-num               PIC 9(05).
002000     05  wp-feet-built            PIC S9(08)V99 COMP-3.
002100     05  wp-ice-cubic-yards       PIC S9(08)V99 COMP-3.
002200     05  wp-cost-gold-dragons     PIC S9(13)V99 COMP-3.
002300     05  wp-notes                 PIC X(30).
002700     05  FILLER                   PIC X(10).
002800*
002900*    GREGORIAN DECOMPOSITION OF wp-work-date, USED WHEREVER A
003000*    PROGRAM NEEDS THE YEAR/MONTH/DAY PIECES SEPARATELY.
003100 01  wp-work-date-group REDEFINES wp-work-date.
003200     05  wp-work-date-yyyy        PIC 9(04).
003300     05  wp-work-date-mm          PIC 9(02).
003400     05  wp-work-date-dd          PIC 9(02).
