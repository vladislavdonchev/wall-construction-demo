000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    WALLRPT.
000120 AUTHOR.        R F TILLMAN.
000130 INSTALLATION.  GARRISON DATA CENTER - NORTH WATCH DIVISION.
000140 DATE-WRITTEN.  02/02/1989.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - GARRISON ENGINEERING USE ONLY.
000170*****************************************************************
000180*                                                               *
000190*   W A L L R P T   -   WALL RAISING REPORTING QUERIES          *
000200*                                                               *
000210*   READS THE DAILY-PROGRESS FILE LEFT BEHIND BY WALLSIM AND    *
000220*   ANSWERS ONE AD HOC QUESTION PER RUN, PER THE QUERY CARD:    *
000230*      QUERY 1 - ICE USAGE FOR A GIVEN PROFILE AND DAY NUMBER   *
000240*      QUERY 2 - RUNNING COST OVERVIEW (PROFILE AND/OR DAY      *
000250*                OPTIONAL)                                     *
000260*      QUERY 3 - TOTAL CONSTRUCTION DAYS (PROFILE OPTIONAL)     *
000270*   "DAY NUMBER N" IS TURNED INTO A CALENDAR DATE BY ADDING     *
000280*   N-1 DAYS TO THE FIRST PROGRESS DATE ON FILE (THE PROFILE'S  *
000290*   OWN FIRST DATE WHEN A PROFILE IS GIVEN, THE EARLIEST DATE   *
000300*   ACROSS ALL PROFILES OTHERWISE).                             *
000310*                                                               *
000320*-----------------------------------------------------------------
000330*   CHANGE LOG                                                 *
000340*   DATE     BY   TICKET    DESCRIPTION                        *
000350*   -------- ---  --------  ------------------------------     *
000360*   02/02/89 RFT  WR-0244   ORIGINAL PROGRAM - SPLIT OUT OF     * WR0244  
000370*                           WALLSIM SO RERUNS DO NOT NEED A     * WR0244  
000380*                           FULL SIMULATION.                   *  WR0244  
000390*   07/19/91 GKS  WR-0287   ADDED COST OVERVIEW QUERY.          * WR0287  
000400*   04/03/94 GKS  WR-0315   ICE/COST CONSTANTS NOW SHARED VIA   * WR0315  
000410*                           THE WALLSEC COPYBOOK.               * WR0315  
000420*   11/30/98 LMH  WR-0391   Y2K REVIEW STARTED.                 * WR0391  
000430*   01/08/99 LMH  WR-0399   Y2K - WORK-DATE CONFIRMED 8-DIGIT,  * WR0399  
000440*                           NO CENTURY WINDOW REQUIRED.         * WR0399  
000450*   09/08/05 DKW  WR-0453   ADDED TOTAL CONSTRUCTION DAYS       * WR0453  
000460*                           QUERY.                              * WR0453  
000470*   04/22/13 JMR  WR-0514   QUERY 2 NO LONGER REPORTS "NOT      * WR0514  
000480*                           FOUND" FOR AN EMPTY SCOPE, IT JUST  * WR0514  
000490*                           TOTALS TO ZERO; QUERY 3 WAS         * WR0514  
000500*                           UNDER-COUNTING THE LAST DAY BY ONE. * WR0514
000505*   09/03/13 TLB  WR-0516   DATA-NAMES AND PARAGRAPH NAMES      * WR0516
000506*                           LOWERCASED PER HOUSE STYLE; FEET/   * WR0516
000507*                           ICE/COST ACCUMULATORS NOW COMP-3.   * WR0516
000510*****************************************************************
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT wallrptp ASSIGN TO "WALLRPTP"
000590            ORGANIZATION IS LINE SEQUENTIAL
000600            FILE STATUS  IS fs-wallrptp.
000610     SELECT wallprog ASSIGN TO "WALLPROG"
000620            ORGANIZATION IS SEQUENTIAL
000630            FILE STATUS  IS fs-wallprog.
000640*    WR-0515 - ADDED SO THE SECTION NAME CAN BE REBUILT FOR THE   * WR0515
000650*    ICE-USAGE DETAIL LINE (SEE 1500-begin-load-section-names).   * WR0515
000660     SELECT wallcfgi ASSIGN TO "WALLCFGI"
000670            ORGANIZATION IS LINE SEQUENTIAL
000680            FILE STATUS  IS fs-wallcfgi.
000690     SELECT wallrpto ASSIGN TO "WALLRPTO"
000700            ORGANIZATION IS LINE SEQUENTIAL
000710            FILE STATUS  IS fs-wallrpto.
000720 DATA DIVISION.
000730 FILE SECTION.
000740 FD  wallrptp
000750     RECORDING MODE IS F
000760     LABEL RECORDS ARE STANDARD.
000770 01  wallrptp-rec                     PIC X(20).
000780 FD  wallprog
000790     RECORDING MODE IS F
000800     BLOCK CONTAINS 0 RECORDS
000810     LABEL RECORDS ARE STANDARD
000820     DATA RECORD IS wallprg-rec.
000830     COPY WALLPRG.
000840 FD  wallcfgi
000850     RECORDING MODE IS F
000860     LABEL RECORDS ARE STANDARD.
000870 01  wallcfgi-rec                     PIC X(132).
000880 FD  wallrpto
000890     RECORDING MODE IS F
000900     LABEL RECORDS ARE STANDARD.
000910 01  wallrpto-rec                     PIC X(132).
000920 WORKING-STORAGE SECTION.
000930*    FILE STATUS ITEMS - STANDALONE 77S, GARRISON SHOP STYLE.
000940*    SEE WR-0512 BELOW.
000950 77  fs-wallrptp                      PIC X(02) VALUE "00".
000960 77  fs-wallprog                      PIC X(02) VALUE "00".
000970 77  fs-wallcfgi                      PIC X(02) VALUE "00".
000980 77  fs-wallrpto                      PIC X(02) VALUE "00".
000990*
001000*    QUERY CARD - ONE VALUE PER LINE, IN THE SAME STYLE AS THE
001010*    WALLSIM PARAMETER CARD.
001020 01  ws-query-card.
001030     05  ws-query-type                PIC 9(01) VALUE ZERO.
001040         88  ws-query-ice-for-day            VALUE 1.
001050         88  ws-query-cost-overview          VALUE 2.
001060         88  ws-query-total-days             VALUE 3.
001070     05  ws-query-profile-id          PIC 9(04) VALUE ZERO.
001080         88  ws-query-profile-given          VALUE 1 THRU 9999.
001090     05  ws-query-day-num             PIC 9(05) VALUE ZERO.
001100         88  ws-query-day-num-given          VALUE 1 THRU 99999.
001110     05  FILLER                       PIC X(06).
001120*
001130*    WR-0515 - WALL PROFILE / SECTION TABLE, SAME COPYBOOK
001140*    WALLSIM USES.  WALLRPT REPLAYS THE CONFIG FILE JUST FAR
001150*    ENOUGH TO REBUILD ws-ps-section-name FOR EACH SECTION-ID -
001160*    IT DOES NOT RE-VALIDATE HEIGHTS, THAT IS WALLSIM'S JOB.
001170     COPY WALLSEC.
001180*
001190*    CUT-DOWN CONFIG TOKENIZER WORK AREA - COUNTS HEIGHT TOKENS
001200*    OFF THE SAME AS WALLSIM'S PARSER DOES, BUT DOES NOT KEEP OR
001210*    VALIDATE THE HEIGHT VALUES THEMSELVES.
001220 01  ws-cfg-work-area.
001230     05  ws-cfg-line                  PIC X(132).
001240     05  ws-cfg-ptr                   PIC 9(03) COMP VALUE ZERO.
001250     05  ws-cfg-eof-sw                PIC X(01) VALUE "N".
001260         88  ws-cfg-eof-y                     VALUE "Y".
001270         88  ws-cfg-eof-n                     VALUE "N".
001280     05  ws-line-section-count        PIC 9(04) COMP VALUE ZERO.
001290     05  ws-num-edit-source           PIC ZZZZ9.
001300     05  ws-num-edit-result           PIC X(05).
001310     05  ws-num-edit-ptr              PIC 9(02) COMP VALUE ZERO.
001320     05  FILLER                       PIC X(06).
001330*
001340*    SCRATCH DATE AREA - ALSO USED TO WALK THE CALENDAR FORWARD
001350*    WHEN A DAY NUMBER HAS TO BE TURNED INTO A WORK-DATE.
001360 01  ws-scratch-date                  PIC 9(08) VALUE ZERO.
001370 01  ws-scratch-date-group REDEFINES ws-scratch-date.
001380     05  ws-scratch-date-yyyy         PIC 9(04).
001390     05  ws-scratch-date-mm           PIC 9(02).
001400     05  ws-scratch-date-dd           PIC 9(02).
001410*
001420 01  ws-month-days-table.
001430     05  FILLER                       PIC 9(02) VALUE 31.
001440     05  FILLER                       PIC 9(02) VALUE 28.
001450     05  FILLER                       PIC 9(02) VALUE 31.
001460     05  FILLER                       PIC 9(02) VALUE 30.
001470     05  FILLER                       PIC 9(02) VALUE 31.
001480     05  FILLER                       PIC 9(02) VALUE 30.
001490     05  FILLER                       PIC 9(02) VALUE 31.
001500     05  FILLER                       PIC 9(02) VALUE 31.
001510     05  FILLER                       PIC 9(02) VALUE 30.
001520     05  FILLER                       PIC 9(02) VALUE 31.
001530     05  FILLER                       PIC 9(02) VALUE 30.
001540     05  FILLER                       PIC 9(02) VALUE 31.
001550 01  ws-month-days-table-r REDEFINES ws-month-days-table.
001560     05  ws-month-days OCCURS 12 TIMES
001570                       INDEXED BY ws-month-idx  PIC 9(02).
001580*
001590 01  ws-leap-year-work.
001600     05  ws-cte-04                    PIC 9(01) VALUE 4.
001610     05  ws-cte-100                   PIC 9(03) VALUE 100.
001620     05  ws-cte-400                   PIC 9(03) VALUE 400.
001630     05  ws-quotient-04               PIC 9(04) COMP VALUE ZERO.
001640     05  ws-quotient-100              PIC 9(04) COMP VALUE ZERO.
001650     05  ws-quotient-400              PIC 9(04) COMP VALUE ZERO.
001660     05  ws-residue-04                PIC 9(02) COMP VALUE ZERO.
001670     05  ws-residue-100               PIC 9(02) COMP VALUE ZERO.
001680     05  ws-residue-400               PIC 9(02) COMP VALUE ZERO.
001690     05  ws-days-to-add               PIC 9(05) COMP VALUE ZERO.
001700     05  FILLER                       PIC X(06).
001710*
001720*    FIRST/LAST DATE TRACKING, GLOBAL AND PER REQUESTED PROFILE.
001730 01  ws-date-range-work.
001740     05  ws-global-first-date         PIC 9(08) VALUE ZERO.
001750     05  ws-global-last-date          PIC 9(08) VALUE ZERO.
001760     05  ws-global-found-sw           PIC X(01) VALUE "N".
001770         88  ws-global-found                  VALUE "Y".
001780     05  ws-profile-first-date        PIC 9(08) VALUE ZERO.
001790     05  ws-profile-last-date         PIC 9(08) VALUE ZERO.
001800     05  ws-profile-found-sw          PIC X(01) VALUE "N".
001810         88  ws-profile-found                 VALUE "Y".
001820     05  ws-mapped-date               PIC 9(08) VALUE ZERO.
001830     05  ws-day-count                 PIC 9(05) COMP VALUE ZERO.
001840     05  FILLER                       PIC X(06).
001850*
001860*    PASS-2 ACCUMULATORS.
001870 01  ws-accumulator-area.
001880     05  ws-ans-total-feet            PIC S9(08)V99 COMP-3.
001890     05  ws-ans-total-ice             PIC S9(11)V99 COMP-3.
001900     05  ws-ans-total-cost            PIC S9(13)V99 COMP-3.
001910     05  ws-detail-count              PIC 9(05) COMP VALUE ZERO.
001950     05  FILLER                       PIC X(06).
001960*
001970 01  ws-eof-sw                        PIC X(01) VALUE "N".
001980     88  ws-eof-y                             VALUE "Y".
001990     88  ws-eof-n                             VALUE "N".
002000*
002010*    REPORT LINES.
002020 01  ws-report-heading-line.
002030     05  FILLER                       PIC X(40)
002040         VALUE "WALLRPT  -  REPORTING QUERY RESULT".
002050     05  FILLER                       PIC X(40) VALUE SPACES.
002060 01  ws-report-detail-line.
002070*    WR-0515 - rd-section-name USED TO HOLD THE BARE NUMERIC
002080*    SECTION-ID; IT NOW HOLDS THE SECTION NAME TEXT LOOKED UP
002090*    BY 3015-begin-find-section-name, SO IT HAD TO BE WIDENED
002100*    AND THE SEPARATE "SECTION" LABEL DROPPED (REDUNDANT NOW).
002110     05  rd-section-name                PIC X(20) VALUE SPACES.
002120     05  FILLER                       PIC X(07) VALUE SPACES.
002130     05  rd-feet                      PIC Z(06)9.99- VALUE SPACE.
002140     05  FILLER                       PIC X(02) VALUE SPACES.
002150     05  rd-ice                       PIC Z(08)9.99- VALUE SPACE.
002160     05  FILLER                       PIC X(30) VALUE SPACES.
002170 01  ws-report-total-line.
002180     05  FILLER                       PIC X(26) VALUE SPACES.
002190     05  rt-label                     PIC X(24) VALUE SPACES.
002200     05  rt-value                     PIC Z(11)9.99- VALUE SPACE.
002210     05  FILLER                       PIC X(18) VALUE SPACES.
002220*
002230*    SAME STORAGE, REDEFINED FOR A PLAIN TEXT ADVISORY LINE
002240*    (USED WHEN A QUERY FINDS NO PROGRESS ON FILE).
002250 01  ws-report-nodata-line REDEFINES ws-report-total-line.
002260     05  rn-text                      PIC X(74).
002270     05  FILLER                       PIC X(06).
002280*
002290 01  ws-error-message                 PIC X(60) VALUE SPACES.
002300 01  ws-abort-sw                      PIC X(01) VALUE "N".
002310     88  ws-abort-run                         VALUE "Y".
002320*
002330 PROCEDURE DIVISION.
002340*
002350 0000-main-paragraph.
002360     PERFORM 1000-begin-read-query-card
002370        THRU 1000-end-read-query-card
002380     IF NOT ws-abort-run
002390         OPEN OUTPUT wallrpto
002400         PERFORM 2000-begin-scan-date-range
002410            THRU 2000-end-scan-date-range
002420         IF ws-query-ice-for-day
002430*            WR-0515 - ONLY QUERY 1 PRINTS A SECTION NAME, SO     * WR0515
002440*            THE CONFIG IS ONLY REPLAYED WHEN QUERY 1 IS ASKED.   * WR0515
002450             PERFORM 1500-begin-load-section-names
002460                THRU 1500-end-load-section-names
002470             PERFORM 3000-begin-answer-ice-for-day
002480                THRU 3000-end-answer-ice-for-day
002490         END-IF
002500         IF ws-query-cost-overview
002510             PERFORM 4000-begin-answer-cost-overview
002520                THRU 4000-end-answer-cost-overview
002530         END-IF
002540         IF ws-query-total-days
002550             PERFORM 5000-begin-answer-total-days
002560                THRU 5000-end-answer-total-days
002570         END-IF
002580         CLOSE wallrpto
002590     END-IF
002600     STOP RUN.
002610*
002620*-----------------------------------------------------------------
002630*    READ THE QUERY CARD.
002640*-----------------------------------------------------------------
002650 1000-begin-read-query-card.
002660     OPEN INPUT wallrptp
002670     READ wallrptp INTO ws-query-type
002680         AT END MOVE "QUERY CARD MISSING QUERY TYPE"
002690                  TO ws-error-message
002700                PERFORM 9900-begin-abort THRU 9900-end-abort
002710     END-READ
002720     IF NOT ws-abort-run
002730         READ wallrptp INTO ws-query-profile-id
002740             AT END MOVE ZERO TO ws-query-profile-id
002750         END-READ
002760     END-IF
002770     IF NOT ws-abort-run
002780         READ wallrptp INTO ws-query-day-num
002790             AT END MOVE ZERO TO ws-query-day-num
002800         END-READ
002810     END-IF
002820     CLOSE wallrptp
002830     IF NOT ws-abort-run
002840        AND ws-query-type NOT = 1
002850        AND ws-query-type NOT = 2
002860        AND ws-query-type NOT = 3
002870         MOVE "QUERY TYPE MUST BE 1, 2 OR 3" TO ws-error-message
002880         PERFORM 9900-begin-abort THRU 9900-end-abort
002890     END-IF
002900     IF NOT ws-abort-run AND ws-query-ice-for-day
002910        AND (NOT ws-query-profile-given
002920             OR NOT ws-query-day-num-given)
002930         MOVE "ICE-FOR-DAY QUERY NEEDS PROFILE AND DAY"
002940           TO ws-error-message
002950         PERFORM 9900-begin-abort THRU 9900-end-abort
002960     END-IF.
002970 1000-end-read-query-card.
002980     EXIT.
002990*
003000*-----------------------------------------------------------------
003010*    WR-0515 - REPLAYS THE WALL CONFIG FAR ENOUGH TO REBUILD THE
003020*    ws-ps-section-name ("SECTION n") THE SAME WAY WALLSIM'S OWN
003030*    1140-begin-parse-heights / 1180-begin-store-section DO.
003040*    THIS COPY OF THE TOKENIZER DOES NOT VALIDATE HEIGHT VALUES
003050*    OR ABORT THE RUN - BY THE TIME WALLRPT READS wallcfgi THE
003060*    CONFIG HAS ALREADY PASSED WALLSIM'S VALIDATION ONCE.
003070*-----------------------------------------------------------------
003080 1500-begin-load-section-names.
003090     OPEN INPUT wallcfgi
003100     SET ws-cfg-eof-n TO TRUE
003110     PERFORM 1510-begin-read-config-line
003120        THRU 1510-end-read-config-line
003130     PERFORM 1520-begin-process-config-line
003140        THRU 1520-end-process-config-line
003150         UNTIL ws-cfg-eof-y
003160     CLOSE wallcfgi.
003170 1500-end-load-section-names.
003180     EXIT.
003190*
003200*    READS ONE LINE OF wallcfgi - SAME FILE, SAME LINE SEQUENTIAL
003210*    ORGANIZATION WALLSIM READS, JUST OPENED A SECOND TIME HERE.
003220 1510-begin-read-config-line.
003230     READ wallcfgi
003240         AT END SET ws-cfg-eof-y TO TRUE
003250     END-READ.
003260 1510-end-read-config-line.
003270     EXIT.
003280*
003290*    SKIPS BLANK SPACER LINES THE SAME WAY WALLSIM'S OWN
003300*    1120-begin-process-config-line DOES - A BLANK LINE NEVER
003310*    CONTRIBUTED A SECTION, SO IT NEVER NEEDS COUNTING HERE EITHER.
003320 1520-begin-process-config-line.
003330     IF wallcfgi-rec NOT = SPACES
003340         PERFORM 1530-begin-count-sections
003350            THRU 1530-end-count-sections
003360     END-IF
003370     PERFORM 1510-begin-read-config-line
003380        THRU 1510-end-read-config-line.
003390 1520-end-process-config-line.
003400     EXIT.
003410*
003420*    ONE CONFIG LINE = ONE PROFILE, COUNTED INTO ws-ps-total-profiles
003430*    PURELY FOR PARITY WITH WALLSIM'S OWN COUNTER - WALLRPT DOES NOT
003440*    ITSELF NEED A PROFILE COUNT, ONLY THE SECTION TABLE BELOW.
003450 1530-begin-count-sections.
003460     MOVE wallcfgi-rec      TO ws-cfg-line
003470     MOVE 1                 TO ws-cfg-ptr
003480     MOVE ZERO              TO ws-line-section-count
003490     ADD 1                  TO ws-ps-total-profiles
003500     PERFORM 1540-begin-skip-one-space
003510        THRU 1540-end-skip-one-space
003520         UNTIL ws-cfg-ptr > 132
003530            OR ws-cfg-line (ws-cfg-ptr:1) NOT = SPACE
003540     PERFORM 1550-begin-count-one-section
003550        THRU 1550-end-count-one-section
003560         UNTIL ws-cfg-ptr > 132.
003570 1530-end-count-sections.
003580     EXIT.
003590*
003600*    POINTER BUMP - SAME ONE-LINE IDIOM AS WALLSIM'S 1141.
003610 1540-begin-skip-one-space.
003620     ADD 1 TO ws-cfg-ptr.
003630 1540-end-skip-one-space.
003640     EXIT.
003650*
003660*    COUNTS ONE HEIGHT TOKEN AND BUILDS ITS "Section n" NAME -
003670*    DOES NOT TOUCH THE HEIGHT VALUE ITSELF, WALLSIM ALREADY PROVED
003680*    IT VALID.  THE NAME TEXT HAS TO COME OUT BYTE-FOR-BYTE THE SAME
003690*    AS WALLSIM'S 1180 BUILDS IT OR THE REPORT WOULD SHOW A NAME
003700*    THAT NEVER APPEARED IN THE TEAM LOG.
003710 1550-begin-count-one-section.
003720     ADD 1 TO ws-line-section-count
003730     ADD 1 TO ws-ps-total-entries
003740     SET ws-ps-idx TO ws-ps-total-entries
003750     MOVE ws-ps-total-entries   TO ws-ps-section-id (ws-ps-idx)
003760     MOVE ws-line-section-count TO ws-num-edit-source
003770     PERFORM 9800-begin-trim-number THRU 9800-end-trim-number
003780     STRING "Section " DELIMITED BY SIZE
003790            ws-num-edit-result DELIMITED BY SPACE
003800        INTO ws-ps-section-name (ws-ps-idx)
003810     PERFORM 1560-begin-skip-one-token
003820        THRU 1560-end-skip-one-token
003830         UNTIL ws-cfg-ptr > 132
003840            OR ws-cfg-line (ws-cfg-ptr:1) = SPACE
003850     PERFORM 1540-begin-skip-one-space
003860        THRU 1540-end-skip-one-space
003870         UNTIL ws-cfg-ptr > 132
003880            OR ws-cfg-line (ws-cfg-ptr:1) NOT = SPACE.
003890 1550-end-count-one-section.
003900     EXIT.
003910*
003920*    STEPS PAST ONE CHARACTER OF THE HEIGHT TOKEN - THE CHARACTERS
003930*    THEMSELVES ARE NEVER LOOKED AT, ONLY COUNTED PAST.
003940 1560-begin-skip-one-token.
003950     ADD 1 TO ws-cfg-ptr.
003960 1560-end-skip-one-token.
003970     EXIT.
003980*
003990*-----------------------------------------------------------------
004000*    PASS 1 - ESTABLISH GLOBAL AND PER-PROFILE FIRST/LAST DATES.
004010*-----------------------------------------------------------------
004020 2000-begin-scan-date-range.
004030     OPEN INPUT wallprog
004040     SET ws-eof-n TO TRUE
004050     PERFORM 2010-begin-read-progress
004060        THRU 2010-end-read-progress
004070     PERFORM 2020-begin-track-one-record
004080        THRU 2020-end-track-one-record
004090         UNTIL ws-eof-y
004100     CLOSE wallprog.
004110 2000-end-scan-date-range.
004120     EXIT.
004130*
004140*    NEXT DAILY-PROGRESS RECORD OFF wallprog, OR SETS END-OF-FILE.
004150 2010-begin-read-progress.
004160     READ wallprog
004170         AT END SET ws-eof-y TO TRUE
004180     END-READ.
004190 2010-end-read-progress.
004200     EXIT.
004210*
004220*    ESTABLISHES FIRST-SEEN/LAST-SEEN DATES, BOTH GLOBALLY AND FOR
004230*    THE ONE PROFILE THE QUERY CARD NAMED - QUERY 5 (TOTAL DAYS)
004240*    USES THE PROFILE-SPECIFIC PAIR IF A PROFILE WAS GIVEN, THE
004250*    GLOBAL PAIR OTHERWISE.
004260 2020-begin-track-one-record.
004270     IF NOT ws-global-found
004280         MOVE wp-work-date TO ws-global-first-date
004290         SET ws-global-found TO TRUE
004300     END-IF
004310     MOVE wp-work-date TO ws-global-last-date
004320     IF ws-query-profile-given
004330        AND wp-profile-id = ws-query-profile-id
004340         IF NOT ws-profile-found
004350             MOVE wp-work-date TO ws-profile-first-date
004360             SET ws-profile-found TO TRUE
004370         END-IF
004380         MOVE wp-work-date TO ws-profile-last-date
004390     END-IF
004400     PERFORM 2010-begin-read-progress
004410        THRU 2010-end-read-progress.
004420 2020-end-track-one-record.
004430     EXIT.
004440*
004450*-----------------------------------------------------------------
004460*    QUERY 1 - ICE USAGE FOR A GIVEN PROFILE AND DAY NUMBER.
004470*-----------------------------------------------------------------
004480 3000-begin-answer-ice-for-day.
004490     MOVE ws-report-heading-line TO wallrpto-rec
004500     WRITE wallrpto-rec
004510     MOVE ZERO TO ws-ans-total-feet ws-ans-total-ice
004520                  ws-detail-count
004530     IF NOT ws-profile-found
004540         MOVE SPACES TO ws-report-nodata-line
004550         MOVE "NO PROGRESS ON FILE FOR THIS PROFILE"
004560           TO rn-text
004570         MOVE ws-report-nodata-line TO wallrpto-rec
004580         WRITE wallrpto-rec
004590         GO TO 3090-begin-write-totals
004600     END-IF
004610     MOVE ws-profile-first-date TO ws-scratch-date
004620     COMPUTE ws-days-to-add = ws-query-day-num - 1
004630     PERFORM 9700-begin-add-days THRU 9700-end-add-days
004640     MOVE ws-scratch-date TO ws-mapped-date
004650     OPEN INPUT wallprog
004660     SET ws-eof-n TO TRUE
004670     PERFORM 2010-begin-read-progress
004680        THRU 2010-end-read-progress
004690     PERFORM 3010-begin-check-one-record
004700        THRU 3010-end-check-one-record
004710         UNTIL ws-eof-y
004720     CLOSE wallprog.
004730 3000-end-answer-ice-for-day.
004740*    ONE TOTALS LINE AFTER THE LAST DETAIL LINE - ZERO DETAIL LINES
004750*    STILL PRINTS A TOTALS LINE OF ZEROES, THE EMPTY-SCOPE CASE IS
004760*    HANDLED ABOVE IN 3000, NOT HERE.
004770     GO TO 3090-begin-write-totals.
004780*
004790*    ONE DETAIL LINE PER DAILY-PROGRESS RECORD THAT MATCHES THE
004800*    QUERY'S PROFILE AND MAPPED DATE - SECTION NAME LOOKED UP BELOW,
004810*    FEET AND ICE CARRIED STRAIGHT OFF THE RECORD.
004820 3010-begin-check-one-record.
004830     IF wp-profile-id = ws-query-profile-id
004840        AND wp-work-date = ws-mapped-date
004850         MOVE SPACES TO ws-report-detail-line
004860*        WR-0515 - SECTION-ID ALONE MEANS NOTHING TO THE READER   * WR0515
004870*        OF THE REPORT, SO IT IS LOOKED UP AGAINST THE TABLE      * WR0515
004880*        1500-begin-load-section-names BUILT AT STARTUP.          * WR0515
004890         PERFORM 3015-begin-find-section-name
004900            THRU 3015-end-find-section-name
004910         MOVE wp-feet-built     TO rd-feet
004920         MOVE wp-ice-cubic-yards TO rd-ice
004930         MOVE ws-report-detail-line TO wallrpto-rec
004940         WRITE wallrpto-rec
004950         ADD 1 TO ws-detail-count
004960         ADD wp-feet-built      TO ws-ans-total-feet
004970         ADD wp-ice-cubic-yards TO ws-ans-total-ice
004980     END-IF
004990     PERFORM 2010-begin-read-progress
005000        THRU 2010-end-read-progress.
005010 3010-end-check-one-record.
005020     EXIT.
005030*
005040*    WR-0515 - LOOKS wp-section-id UP IN THE TABLE THAT
005050*    1500-begin-load-section-names BUILT FROM wallcfgi, THE SAME
005060*    WAY WALLAGG HUNTS ITS OWN PROFILE LIST - A STRAIGHT SCAN,
005070*    THE TABLE NOT BEING WORTH AN INDEXED READ FOR A FEW HUNDRED
005080*    ENTRIES.  A SECTION-ID THAT NEVER CAME OFF THE CONFIG (THE
005090*    CONFIG CHANGED SINCE WALLSIM RAN) LEAVES THE NAME BLANK.
005100 3015-begin-find-section-name.
005110     MOVE SPACES TO rd-section-name
005120     PERFORM 3016-begin-test-one-entry
005130        THRU 3016-end-test-one-entry
005140         VARYING ws-ps-idx FROM 1 BY 1
005150           UNTIL ws-ps-idx > ws-ps-total-entries
005160              OR rd-section-name NOT = SPACES.
005170 3015-end-find-section-name.
005180     EXIT.
005190*
005200*    ONE TABLE ENTRY PER CALL - STOPS THE SCAN IN 3015 AS SOON AS
005210*    rd-section-name COMES BACK NON-BLANK.
005220 3016-begin-test-one-entry.
005230     IF wp-section-id = ws-ps-section-id (ws-ps-idx)
005240         MOVE ws-ps-section-name (ws-ps-idx) TO rd-section-name
005250     END-IF.
005260 3016-end-test-one-entry.
005270     EXIT.
005280*
005290 3090-begin-write-totals.
005300     MOVE SPACES TO ws-report-total-line
005310     MOVE "TOTAL FEET"      TO rt-label
005320     MOVE ws-ans-total-feet TO rt-value
005330     MOVE ws-report-total-line TO wallrpto-rec
005340     WRITE wallrpto-rec
005350     MOVE SPACES TO ws-report-total-line
005360     MOVE "TOTAL ICE (CU YD)" TO rt-label
005370     MOVE ws-ans-total-ice TO rt-value
005380     MOVE ws-report-total-line TO wallrpto-rec
005390     WRITE wallrpto-rec.
005400 3090-end-write-totals.
005410     EXIT.
005420*
005430*-----------------------------------------------------------------
005440*    QUERY 2 - COST OVERVIEW.
005450*-----------------------------------------------------------------
005460 4000-begin-answer-cost-overview.
005470     MOVE ws-report-heading-line TO wallrpto-rec
005480     WRITE wallrpto-rec
005490     MOVE ZERO TO ws-ans-total-cost
005500*    NO PROGRESS ON FILE FOR THE REQUESTED SCOPE IS NOT "NOT
005510*    FOUND" ON THIS QUERY THE WAY IT IS ON ICE-FOR-DAY - A
005520*    COST OVERVIEW WITH NO MATCHING RECORDS TOTALS TO ZERO.
005530     IF ws-query-day-num-given
005540        AND ((ws-query-profile-given AND ws-profile-found)
005550         OR (NOT ws-query-profile-given AND ws-global-found))
005560         PERFORM 4050-begin-map-end-date
005570            THRU 4050-end-map-end-date
005580     END-IF
005590     OPEN INPUT wallprog
005600     SET ws-eof-n TO TRUE
005610     PERFORM 2010-begin-read-progress
005620        THRU 2010-end-read-progress
005630     PERFORM 4010-begin-check-one-cost-record
005640        THRU 4010-end-check-one-cost-record
005650         UNTIL ws-eof-y
005660     CLOSE wallprog.
005670 4000-end-answer-cost-overview.
005680*    ONE-LINE ANSWER FOR QUERY 4 - COST OVERVIEW TOTALS TO ZERO FOR
005690*    AN EMPTY SCOPE RATHER THAN READING AS "NOT FOUND" (WR-0511
005700*    FIXED A REGRESSION WHERE THIS LINE WAS SUPPRESSED INSTEAD).
005710     GO TO 4090-begin-write-cost-total.
005720*
005730*    QUERY 4'S DATE RANGE IS INCLUSIVE OF THE END DATE, SO THE SCAN
005740*    HAS TO RUN ONE DAY PAST IT - SAME MAPPING IDIOM AS QUERY 1 USES
005750*    FOR ITS SINGLE TARGET DAY.
005760 4050-begin-map-end-date.
005770     IF ws-query-profile-given
005780         MOVE ws-profile-first-date TO ws-scratch-date
005790     ELSE
005800         MOVE ws-global-first-date TO ws-scratch-date
005810     END-IF
005820     COMPUTE ws-days-to-add = ws-query-day-num - 1
005830     PERFORM 9700-begin-add-days THRU 9700-end-add-days
005840     MOVE ws-scratch-date TO ws-mapped-date.
005850 4050-end-map-end-date.
005860     EXIT.
005870*
005880*    ACCUMULATES COST FOR EVERY RECORD IN THE DATE WINDOW - NO
005890*    DETAIL LINE IS PRINTED FOR QUERY 4, ONLY THE RUNNING TOTAL.
005900 4010-begin-check-one-cost-record.
005910     IF (NOT ws-query-profile-given
005920           OR wp-profile-id = ws-query-profile-id)
005930        AND (NOT ws-query-day-num-given
005940           OR wp-work-date NOT > ws-mapped-date)
005950         ADD wp-cost-gold-dragons TO ws-ans-total-cost
005960     END-IF
005970     PERFORM 2010-begin-read-progress
005980        THRU 2010-end-read-progress.
005990 4010-end-check-one-cost-record.
006000     EXIT.
006010*
006020 4090-begin-write-cost-total.
006030     MOVE SPACES TO ws-report-total-line
006040     MOVE "CUMULATIVE COST" TO rt-label
006050     MOVE ws-ans-total-cost TO rt-value
006060     MOVE ws-report-total-line TO wallrpto-rec
006070     WRITE wallrpto-rec.
006080 4090-end-write-cost-total.
006090     EXIT.
006100*
006110*-----------------------------------------------------------------
006120*    QUERY 3 - TOTAL CONSTRUCTION DAYS.
006130*-----------------------------------------------------------------
006140 5000-begin-answer-total-days.
006150     MOVE ws-report-heading-line TO wallrpto-rec
006160     WRITE wallrpto-rec
006170     MOVE ZERO TO ws-day-count
006180     IF ws-query-profile-given
006190         IF ws-profile-found
006200             MOVE ws-profile-first-date TO ws-scratch-date
006210             MOVE 1 TO ws-day-count
006220             PERFORM 5010-begin-count-to-last-date
006230                THRU 5010-end-count-to-last-date
006240                 UNTIL ws-scratch-date = ws-profile-last-date
006250         END-IF
006260     ELSE
006270         IF ws-global-found
006280             MOVE ws-global-first-date TO ws-scratch-date
006290             MOVE 1 TO ws-day-count
006300             PERFORM 5010-begin-count-to-last-date
006310                THRU 5010-end-count-to-last-date
006320                 UNTIL ws-scratch-date = ws-global-last-date
006330         END-IF
006340     END-IF
006350     MOVE SPACES TO ws-report-total-line
006360     MOVE "TOTAL CONSTRUCTION DAYS" TO rt-label
006370     MOVE ws-day-count TO rt-value
006380     MOVE ws-report-total-line TO wallrpto-rec
006390     WRITE wallrpto-rec.
006400 5000-end-answer-total-days.
006410     EXIT.
006420*
006430*    WALKS THE SCRATCH DATE FORWARD ONE DAY AT A TIME FROM THE
006440*    SCOPE'S FIRST DATE TO ITS LAST, COUNTING AS IT GOES.
006450 5010-begin-count-to-last-date.
006460     ADD 1 TO ws-day-count
006470     MOVE 1 TO ws-days-to-add
006480     PERFORM 9700-begin-add-days THRU 9700-end-add-days.
006490 5010-end-count-to-last-date.
006500     EXIT.
006510*
006520*-----------------------------------------------------------------
006530*    SHARED CALENDAR UTILITY - ADD ws-days-to-add DAYS TO
006540*    ws-scratch-date, ONE DAY AT A TIME.
006550*-----------------------------------------------------------------
006560 9700-begin-add-days.
006570     PERFORM 9710-begin-add-one-day THRU 9710-end-add-one-day
006580         UNTIL ws-days-to-add = ZERO.
006590 9700-end-add-days.
006600     EXIT.
006610*
006620*    ONE CALENDAR DAY'S WORTH OF CARRY LOGIC - IDENTICAL RULE TO
006630*    WALLSIM'S OWN 3050/3060, KEPT AS A SEPARATE COPY SINCE WALLRPT
006640*    HAS NO COPYBOOK TO SHARE IT THROUGH.
006650 9710-begin-add-one-day.
006660     PERFORM 9720-begin-check-leap-year
006670        THRU 9720-end-check-leap-year
006680     ADD 1 TO ws-scratch-date-dd
006690     IF ws-scratch-date-dd >
006700              ws-month-days (ws-scratch-date-mm)
006710         MOVE 1 TO ws-scratch-date-dd
006720         ADD 1 TO ws-scratch-date-mm
006730         IF ws-scratch-date-mm > 12
006740             MOVE 1 TO ws-scratch-date-mm
006750             ADD 1 TO ws-scratch-date-yyyy
006760         END-IF
006770     END-IF
006780     SUBTRACT 1 FROM ws-days-to-add.
006790 9710-end-add-one-day.
006800     EXIT.
006810*
006820*    SAME DIVISIBLE-BY-4-NOT-100-OR-400 RULE AS WALLSIM'S 3060.
006830 9720-begin-check-leap-year.
006840     DIVIDE ws-cte-04  INTO ws-scratch-date-yyyy
006850         GIVING ws-quotient-04   REMAINDER ws-residue-04
006860     DIVIDE ws-cte-100 INTO ws-scratch-date-yyyy
006870         GIVING ws-quotient-100  REMAINDER ws-residue-100
006880     DIVIDE ws-cte-400 INTO ws-scratch-date-yyyy
006890         GIVING ws-quotient-400  REMAINDER ws-residue-400
006900     IF (ws-residue-04  = ZERO AND ws-residue-100 NOT = ZERO)
006910        OR ws-residue-400 = ZERO
006920         MOVE 29 TO ws-month-days (2)
006930     ELSE
006940         MOVE 28 TO ws-month-days (2)
006950     END-IF.
006960 9720-end-check-leap-year.
006970     EXIT.
006980*
006990*-----------------------------------------------------------------
007000*    WR-0515 - NUMBER-TRIMMING UTILITY, PORTED FROM WALLSIM SO
007010*    1550-begin-count-one-section CAN BUILD "Section n" TEXT.
007020*-----------------------------------------------------------------
007030 9800-begin-trim-number.
007040     MOVE 1 TO ws-num-edit-ptr
007050     PERFORM 9801-begin-skip-edit-space
007060        THRU 9801-end-skip-edit-space
007070         UNTIL ws-num-edit-ptr > 5
007080            OR ws-num-edit-source (ws-num-edit-ptr:1)
007090                  NOT = SPACE
007100     MOVE SPACES TO ws-num-edit-result
007110     MOVE ws-num-edit-source (ws-num-edit-ptr:)
007120       TO ws-num-edit-result.
007130 9800-end-trim-number.
007140     EXIT.
007150*
007160*    POINTER BUMP FOR THE LEADING-SPACE SCAN ABOVE.
007170 9801-begin-skip-edit-space.
007180     ADD 1 TO ws-num-edit-ptr.
007190 9801-end-skip-edit-space.
007200     EXIT.
007210*
007220*    COMMON ABORT HANDLER, SAME SHAPE AS WALLSIM'S - DISPLAY AND
007230*    SET THE SWITCH, NO RETURN-CODE.
007240 9900-begin-abort.
007250     DISPLAY "WALLRPT ABEND: " ws-error-message
007260     SET ws-abort-run TO TRUE.
007270 9900-end-abort.
007280     EXIT.
007290*
007300 END PROGRAM WALLRPT.
