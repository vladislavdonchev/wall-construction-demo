000100*****************************************************************
000200*  WALLSUM.CPY                                                 *
000300*  SIMULATION SUMMARY - WALL-RAISING BATCH                     *
000400*  BUILT BY WALLSIM ONCE THE DAY LOOP ENDS AND PRINTED ON THE  *
000500*  RUN REPORT.                                                 *
000600*-----------------------------------------------------------------
000700*  CHANGE LOG                                                  *
000800*  DATE     BY   TICKET    DESCRIPTION                         *
000900*  -------- ---  --------  -------------------------------     *
001000*  06/14/84 RFT  WR-0118   ORIGINAL LAYOUT                     *  WR0118  
001100*  02/02/89 RFT  WR-0244   ADDED TOTAL-SECTIONS                *  WR0244
001110*  09/03/13 TLB  WR-0516   ICE/COST TOTALS RECAST COMP-3,      * WR0516
001120*    LOWERCASED DATA-NAMES PER HOUSE STYLE.                    * WR0516
001200*****************************************************************
001300 01  ws-simulation-summary.
001400     05  ws-sum-total-days            PIC 9(05).
001500     05  ws-sum-total-sections        PIC 9(05).
001600     05  ws-sum-total-ice             PIC S9(11)V99 COMP-3.
001700     05  ws-sum-total-cost            PIC S9(13)V99 COMP-3.
001800     05  FILLER                       PIC X(10).
